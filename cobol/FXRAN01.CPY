000100******************************************************************
000200*                                                                *
000300*   COPY      : FXRAN01                                         * 
000400*   SISTEMA   : TESORERIA - LIQUIDACION DE DIVISAS               *
000500*   DESCRIPCION: RENGLON DE TRABAJO PARA EL REPORTE DE RANKING   *
000600*              : DE ENTIDADES POR MONTO INSTRUIDO EN USD         *
000700*              : (FX-RANK-FILE, REPORTES 3 Y 4). LOS DOS CAMPOS  *
000800*              : SE ARMAN CON STRING Y QUEDAN JUSTIFICADOS A LA  *
000900*              : IZQUIERDA POR SER ITEMS ALFANUMERICOS.          *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                         *
001200*   ---------------------------------------------------------    *
001300*   22/03/1991 MXIC SOLIC. 90-114  CREACION INICIAL DEL COPY     *
001400*   19/07/1994 MXIC SOLIC. 93-455  SE AMPLIA CAMPO ENTIDAD A     *
001500*              22 POSICIONES POR NOMBRES DE CLIENTE MAS LARGOS   *
001600******************************************************************
001700 01  FXR-LINEA-RANKING.                                           
001800     05  FXR-CAMPO-ENTIDAD           PIC X(30)  VALUE SPACES.     
001900     05  FXR-CAMPO-MONTO             PIC X(28)  VALUE SPACES.     
002000     05  FILLER                      PIC X(22)  VALUE SPACES.     
002100*                                                                 
002200* -------------------------------------------------------------- *
002300*    VISTA ALTERNA: DESGLOSE DEL RENGLON EN LOS DOS CAMPOS,      *
002400*    RESERVADA PARA CONSULTA/AUDITORIA (EL PROCESO ARMA LOS     * 
002500*    RENGLONES CON STRING DIRECTO SOBRE FXR-CAMPO-ENTIDAD Y     * 
002600*    FXR-CAMPO-MONTO, NO USA ESTA VISTA)                        * 
002700* -------------------------------------------------------------- *
002800 01  FXR-LINEA-RANKING-R REDEFINES FXR-LINEA-RANKING.             
002900     05  FXR-ENTIDAD-TEXTO           PIC X(30).                   
003000     05  FXR-MONTO-TEXTO             PIC X(28).                   
003100     05  FILLER                      PIC X(22).                   
