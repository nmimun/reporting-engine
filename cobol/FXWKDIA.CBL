000100******************************************************************
000200*                                                                *
000300* FECHA       : 22/03/1991                                       *
000400* PROGRAMADOR : MARIA XICARA (MXIC)                              *
000500* APLICACION  : TESORERIA - LIQUIDACION DE DIVISAS               *
000600* PROGRAMA    : FXWKDIA                                          *
000700* TIPO        : SUBPROGRAMA DE USO COMUN (CALL)                  *
000800* DESCRIPCION : CLASIFICA LA MONEDA INSTRUIDA SEGUN SU SEMANA    *
000900*             : HABIL DE NEGOCIACION (DOMINGO A JUEVES PARA LAS  *
001000*             : PLAZAS DEL GOLFO, O LUNES A VIERNES PARA TODAS   *
001100*             : LAS DEMAS) Y DEVUELVE LA ETIQUETA FIJA DE MONEDA *
001200*             : DE REPORTE (SIEMPRE 'USD', LOS REPORTES GLOBALES *
001300*             : DE LIQUIDACION SE PRESENTAN SIEMPRE EN DOLARES   *
001400*             : SIN IMPORTAR LA MONEDA INSTRUIDA).               *
001500* ARCHIVOS    : NO APLICA                                        *
001600* ACCION (ES) : C=CLASIFICAR                                     *
001700* PROGRAMA(S) : LLAMADO POR FXSETRPT Y TESTS                     *
001800* CANAL       : BATCH                                            *
001900* INSTALADO   : 22/03/1991                                       *
002000* BPM/RATIONAL: 231457                                           *
002100******************************************************************
002200*                H I S T O R I A L   D E   C A M B I O S         *
002300******************************************************************
002400* 22/03/1991 MXIC SOLIC.231457 CREACION INICIAL DEL SUBPROGRAMA  *
002500* 15/05/1991 MXIC SOLIC.231480 SE AGREGA TABLA DE PLAZAS DOMINGO *
002600*            A JUEVES (INICIALMENTE SOLO ARABIA Y EMIRATOS)      *
002700* 02/09/1992 JSAC SOLIC.231900 SE AGREGA QAR A LA TABLA DOMINGO  *
002800*            A JUEVES POR SOLICITUD DE MESA DE CAMBIOS           *
002900* 19/07/1994 MXIC SOLIC.233455 SE ESTANDARIZA LA ETIQUETA DE     *
003000*            MONEDA DE REPORTE A 'USD' EN TODOS LOS CASOS        *
003100* 05/01/1999 JSAC SOLIC.98-Y2K REVISION Y2K: SUBPROGRAMA NO      *
003200*            MANEJA FECHAS, SIN CAMBIOS                          *
003300******************************************************************
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.                    FXWKDIA.                          
003600 AUTHOR.                        MARIA XICARA.                     
003700 INSTALLATION.                  BANCO - TESORERIA DIVISAS.        
003800 DATE-WRITTEN.                  22/03/1991.                       
003900 DATE-COMPILED.                                                   
004000 SECURITY.                      USO INTERNO - SISTEMAS.           
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SPECIAL-NAMES.                                                   
004500     CLASS ALFABETICO      IS 'A' THRU 'Z'.                       
004600******************************************************************
004700 DATA DIVISION.                                                   
004800 WORKING-STORAGE SECTION.                                         
004900******************************************************************
005000*    TABLA DE MONEDAS QUE NEGOCIAN DOMINGO A JUEVES (PLAZAS DEL  *
005100*    GOLFO, DONDE EL VIERNES Y SABADO SON DIAS NO HABILES). SE   *
005200*    ARMA CON FILLER Y SE REDEFINE COMO TABLA PARA PODER USAR    *
005300*    SEARCH ALL, SIGUIENDO EL ESTANDAR DEL DEPARTAMENTO.         *
005400******************************************************************
005500 01  WKS-MONEDAS-DOM-JUEVES.                                      
005600     05  FILLER                 PIC X(03) VALUE 'AED'.            
005700     05  FILLER                 PIC X(03) VALUE 'BHD'.            
005800     05  FILLER                 PIC X(03) VALUE 'KWD'.            
005900     05  FILLER                 PIC X(03) VALUE 'OMR'.            
006000     05  FILLER                 PIC X(03) VALUE 'QAR'.            
006100     05  FILLER                 PIC X(03) VALUE 'SAR'.            
006200*                                                                 
006300 01  WKS-TABLA-MONEDAS-DOM-JUE REDEFINES WKS-MONEDAS-DOM-JUEVES.  
006400     05  WKS-MON-DJ-ELEMENTO    PIC X(03)                         
006500                                 OCCURS 6 TIMES                   
006600                                 ASCENDING KEY WKS-MON-DJ-ELEMENTO
006700                                 INDEXED BY WKS-I-DJ.             
006800*                                                                 
006900*    VISTAS ALTERNAS DE LA TABLA DE PLAZAS DOMINGO A JUEVES,      
007000*    RESERVADAS PARA LA VALIDACION DE LONGITUD QUE CORRE EL       
007100*    JUEGO DE PRUEBAS DE REGRESION DEL DEPARTAMENTO               
007200 01  WKS-MONEDAS-DOM-JUEVES-FLAT REDEFINES                        
007300                                WKS-MONEDAS-DOM-JUEVES            
007400                                PIC X(18).                        
007500 01  WKS-MONEDAS-DOM-JUEVES-MITAD REDEFINES                       
007600                                WKS-MONEDAS-DOM-JUEVES.           
007700     05  WKS-MON-DJ-PRIMERA-MITAD  PIC X(09).                     
007800     05  WKS-MON-DJ-SEGUNDA-MITAD  PIC X(09).                     
007900*                                                                 
008000* -------------------------------------------------------------- *
008100*    CAMPOS DE TRABAJO Y CONTADORES (COMP POR SER CONTADORES     *
008200*    Y SUBINDICE DE TRABAJO DEL SUBPROGRAMA)                     *
008300* -------------------------------------------------------------- *
008400 01  WKS-CAMPOS-DE-TRABAJO.                                       
008500     05  WKS-NOMBRE-PROGRAMA    PIC X(08) VALUE 'FXWKDIA'.        
008600     05  WKS-LLAMADAS-TOTALES   PIC 9(07) COMP VALUE ZERO.        
008700     05  WKS-LLAMADAS-DOM-JUE   PIC 9(07) COMP VALUE ZERO.        
008800     05  WKS-LLAMADAS-LUN-VIE   PIC 9(07) COMP VALUE ZERO.        
008900******************************************************************
009000 LINKAGE SECTION.                                                 
009100******************************************************************
009200*    CODIGO ISO-4217 DE LA MONEDA INSTRUIDA (ENTRADA)            *
009300******************************************************************
009400 01  WKS-MONEDA-L                PIC X(03).                       
009500******************************************************************
009600*    TIPO DE SEMANA HABIL DEVUELTO:                              *
009700*       'D' = NEGOCIA DOMINGO A JUEVES (NO HABIL VIE/SAB)        *
009800*       'L' = NEGOCIA LUNES A VIERNES  (NO HABIL SAB/DOM)        *
009900******************************************************************
010000 01  WKS-TIPO-SEMANA-L           PIC X(01).                       
010100     88  WKS-SEMANA-DOM-JUEVES-L          VALUE 'D'.              
010200     88  WKS-SEMANA-LUN-VIERNES-L         VALUE 'L'.              
010300******************************************************************
010400*    ETIQUETA FIJA DE MONEDA DE REPORTE (SIEMPRE 'USD')          *
010500******************************************************************
010600 01  WKS-ETIQUETA-REPORTE-L      PIC X(03).                       
010700******************************************************************
010800 PROCEDURE DIVISION USING WKS-MONEDA-L,                           
010900                           WKS-TIPO-SEMANA-L,                     
011000                           WKS-ETIQUETA-REPORTE-L.                
011100******************************************************************
011200 000-MAIN SECTION.                                                
011300     ADD  1                    TO WKS-LLAMADAS-TOTALES            
011400     MOVE 'USD'                TO WKS-ETIQUETA-REPORTE-L          
011500                                                                  
011600     SET  WKS-I-DJ             TO 1                               
011700     SEARCH ALL WKS-MON-DJ-ELEMENTO                               
011800         AT END                                                   
011900             MOVE 'L'          TO WKS-TIPO-SEMANA-L               
012000             ADD  1            TO WKS-LLAMADAS-LUN-VIE            
012100         WHEN WKS-MON-DJ-ELEMENTO (WKS-I-DJ) = WKS-MONEDA-L       
012200             MOVE 'D'          TO WKS-TIPO-SEMANA-L               
012300             ADD  1            TO WKS-LLAMADAS-DOM-JUE            
012400     END-SEARCH                                                   
012500                                                                  
012600     GOBACK.                                                      
012700 000-MAIN-E. EXIT.                                                
