000100******************************************************************
000200*                                                                *
000300* FECHA       : 22/03/1991                                       *
000400* PROGRAMADOR : MARIA XICARA (MXIC)                              *
000500* APLICACION  : TESORERIA - LIQUIDACION DE DIVISAS               *
000600* PROGRAMA    : FXVAL01                                          *
000700* TIPO        : SUBPROGRAMA DE USO COMUN (CALL)                  *
000800* DESCRIPCION : VALIDA UN REGISTRO DE INSTRUCCION DE COMPRA/     *
000900*             : VENTA DE DIVISAS ANTES DE ENTRAR AL CALCULO DE   *
001000*             : FECHA EFECTIVA Y MONTO LIQUIDADO. LOS REGISTROS  *
001100*             : QUE NO PASAN SE ESCRIBEN A LA BITACORA DE        *
001200*             : RECHAZOS (FX-RECH-FILE) EN FXSETRPT Y NO ENTRAN  *
001300*             : A LOS REPORTES GLOBALES.                         *
001400* ARCHIVOS    : NO APLICA                                        *
001500* ACCION (ES) : V=VALIDAR                                        *
001600* PROGRAMA(S) : LLAMADO POR FXSETRPT Y TESTS                     *
001700* CANAL       : BATCH                                            *
001800* INSTALADO   : 22/03/1991                                       *
001900* BPM/RATIONAL: 231457                                           *
002000******************************************************************
002100*                H I S T O R I A L   D E   C A M B I O S         *
002200******************************************************************
002300* 22/03/1991 MXIC SOLIC.231457 CREACION INICIAL DEL SUBPROGRAMA  *
002400* 15/05/1991 MXIC SOLIC.231480 SE AGREGA VALIDACION DE OPERACION *
002500*            VALIDA (SOLO SE ACEPTA B O S)                       *
002600* 10/06/1993 JSAC SOLIC.232910 SE AGREGA MOTIVO DE RECHAZO COMO  *
002700*            SALIDA PARA LA BITACORA, ANTES SOLO DEVOLVIA UN     *
002800*            INDICADOR SI/NO Y TESORERIA NO SABIA POR QUE        *
002900* 14/02/1995 MXIC SOLIC.233850 SE VALIDA QUE LA TASA PACTADA NO  *
003000*            SEA NEGATIVA (ANTES SOLO SE VALIDABA QUE EL PRECIO  *
003100*            POR UNIDAD FUERA MAYOR QUE CERO)                    *
003200* 05/01/1999 JSAC SOLIC.98-Y2K REVISION Y2K: LAS FECHAS SE       *
003300*            VALIDAN SOLO COMO "PRESENTES" (NUMERICAS Y          *
003400*            DISTINTAS DE CERO), NO SE VALIDA CALENDARIO AQUI    *
003500******************************************************************
003600 IDENTIFICATION DIVISION.                                         
003700 PROGRAM-ID.                    FXVAL01.                          
003800 AUTHOR.                        MARIA XICARA.                     
003900 INSTALLATION.                  BANCO - TESORERIA DIVISAS.        
004000 DATE-WRITTEN.                  22/03/1991.                       
004100 DATE-COMPILED.                                                   
004200 SECURITY.                      USO INTERNO - SISTEMAS.           
004300******************************************************************
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     CLASS DIGITO-VALIDO   IS '0' THRU '9'.                       
004800******************************************************************
004900 DATA DIVISION.                                                   
005000 WORKING-STORAGE SECTION.                                         
005100******************************************************************
005200 01  WKS-CAMPOS-DE-TRABAJO.                                       
005300     05  WKS-NOMBRE-PROGRAMA    PIC X(08) VALUE 'FXVAL01'.        
005400     05  WKS-LLAMADAS-TOTALES   PIC 9(07) COMP VALUE ZERO.        
005500     05  WKS-LLAMADAS-RECHAZO   PIC 9(07) COMP VALUE ZERO.        
005600******************************************************************
005700 LINKAGE SECTION.                                                 
005800******************************************************************
005900*    REGISTRO DE INSTRUCCION A VALIDAR (VER COPY FXINST01)       *
006000******************************************************************
006100 01  FXI-REGISTRO-INSTRUCCION-L.                                  
006200     05  FXI-ENTITY-L                PIC X(15).                   
006300     05  FILLER                      PIC X(01).                   
006400     05  FXI-OPERATION-L             PIC X(01).                   
006500         88  FXI-OPER-COMPRA-L                 VALUE 'B'.         
006600         88  FXI-OPER-VENTA-L                  VALUE 'S'.         
006700         88  FXI-OPER-VALIDA-L                 VALUE 'B' 'S'.     
006800     05  FILLER                      PIC X(01).                   
006900     05  FXI-CURRENCY-CODE-L         PIC X(03).                   
007000     05  FILLER                      PIC X(01).                   
007100     05  FXI-INSTRUCTION-DATE-L      PIC 9(08).                   
007200     05  FILLER                      PIC X(01).                   
007300     05  FXI-SETTLEMENT-DATE-L       PIC 9(08).                   
007400     05  FILLER                      PIC X(01).                   
007500     05  FXI-UNITS-L                 PIC 9(07).                   
007600     05  FILLER                      PIC X(01).                   
007700     05  FXI-AGREED-FX-RATE-L        PIC 9(05)V9(02).             
007800     05  FILLER                      PIC X(01).                   
007900     05  FXI-PRICE-PER-UNIT-L        PIC 9(05)V9(02).             
008000     05  FILLER                      PIC X(01).                   
008100     05  FILLER                      PIC X(36).                   
008200******************************************************************
008300*    VISTAS ALTERNAS DEL REGISTRO A VALIDAR, RESERVADAS PARA      
008400*    CONSULTA/DIAGNOSTICO DE ESTE SUBPROGRAMA (NO SE VALIDA       
008500*    CALENDARIO AQUI, VER NOTA Y2K DEL HISTORIAL DE CAMBIOS)      
008600******************************************************************
008700 01  FXI-INSTRUCTION-DATE-L-R REDEFINES                           
008800                                FXI-REGISTRO-INSTRUCCION-L.       
008900     05  FILLER                      PIC X(22).                   
009000     05  FXI-FEC-INSTR-ANIO-L        PIC 9(04).                   
009100     05  FXI-FEC-INSTR-MES-L         PIC 9(02).                   
009200     05  FXI-FEC-INSTR-DIA-L         PIC 9(02).                   
009300     05  FILLER                      PIC X(70).                   
009400 01  FXI-SETTLEMENT-DATE-L-R REDEFINES                            
009500                                FXI-REGISTRO-INSTRUCCION-L.       
009600     05  FILLER                      PIC X(31).                   
009700     05  FXI-FEC-LIQ-ANIO-L          PIC 9(04).                   
009800     05  FXI-FEC-LIQ-MES-L           PIC 9(02).                   
009900     05  FXI-FEC-LIQ-DIA-L           PIC 9(02).                   
010000     05  FILLER                      PIC X(61).                   
010100*    VISTA PLANA, RESERVADA PARA VOLCAR EL REGISTRO COMPLETO EN   
010200*    UN DISPLAY DE DIAGNOSTICO SI ALGUN DIA SE NECESITA DEPURAR   
010300*    UN RECHAZO SIN EXPLICACION EN PRODUCCION                     
010400 01  FXI-REGISTRO-INSTRUCCION-L-FLAT REDEFINES                    
010500                                FXI-REGISTRO-INSTRUCCION-L        
010600                                PIC X(100).                       
010700******************************************************************
010800******************************************************************
010900*    INDICADOR DE RESULTADO: 'V' = VALIDO, 'R' = RECHAZADO       *
011000******************************************************************
011100 01  WKS-RESULTADO-L                 PIC X(01).                   
011200     88  WKS-INSTRUCCION-VALIDA-L               VALUE 'V'.        
011300     88  WKS-INSTRUCCION-RECHAZADA-L            VALUE 'R'.        
011400******************************************************************
011500*    MOTIVO DE RECHAZO PARA LA BITACORA DE RECHAZOS              *
011600******************************************************************
011700 01  WKS-MOTIVO-RECHAZO-L            PIC X(40).                   
011800******************************************************************
011900 PROCEDURE DIVISION USING FXI-REGISTRO-INSTRUCCION-L,             
012000                           WKS-RESULTADO-L,                       
012100                           WKS-MOTIVO-RECHAZO-L.                  
012200******************************************************************
012300 000-MAIN SECTION.                                                
012400     ADD  1                       TO WKS-LLAMADAS-TOTALES         
012500     MOVE 'V'                     TO WKS-RESULTADO-L              
012600     MOVE SPACES                  TO WKS-MOTIVO-RECHAZO-L         
012700                                                                  
012800     IF NOT FXI-OPER-VALIDA-L                                     
012900        MOVE 'R'                  TO WKS-RESULTADO-L              
013000        MOVE 'OPERACION INVALIDA, DEBE SER B O S'                 
013100                                   TO WKS-MOTIVO-RECHAZO-L        
013200        GO TO 000-MAIN-E                                          
013300     END-IF                                                       
013400                                                                  
013500     IF FXI-SETTLEMENT-DATE-L = ZERO                              
013600        MOVE 'R'                  TO WKS-RESULTADO-L              
013700        MOVE 'FECHA DE LIQUIDACION AUSENTE'                       
013800                                   TO WKS-MOTIVO-RECHAZO-L        
013900        GO TO 000-MAIN-E                                          
014000     END-IF                                                       
014100                                                                  
014200     IF FXI-CURRENCY-CODE-L = SPACES                              
014300        MOVE 'R'                  TO WKS-RESULTADO-L              
014400        MOVE 'MONEDA INSTRUIDA AUSENTE'                           
014500                                   TO WKS-MOTIVO-RECHAZO-L        
014600        GO TO 000-MAIN-E                                          
014700     END-IF                                                       
014800                                                                  
014900     IF FXI-PRICE-PER-UNIT-L NOT > ZERO                           
015000        MOVE 'R'                  TO WKS-RESULTADO-L              
015100        MOVE 'PRECIO POR UNIDAD DEBE SER MAYOR QUE CERO'          
015200                                   TO WKS-MOTIVO-RECHAZO-L        
015300        GO TO 000-MAIN-E                                          
015400     END-IF                                                       
015500                                                                  
015600     IF FXI-UNITS-L NOT > ZERO                                    
015700        MOVE 'R'                  TO WKS-RESULTADO-L              
015800        MOVE 'UNIDADES DEBEN SER MAYOR QUE CERO'                  
015900                                   TO WKS-MOTIVO-RECHAZO-L        
016000        GO TO 000-MAIN-E                                          
016100     END-IF                                                       
016200                                                                  
016300*    LA TASA PACTADA DEBE ESTAR PRESENTE Y NO PUEDE SER           
016400*    NEGATIVA - AL SER UN CAMPO PIC 9 SIN SIGNO SOLO SE           
016500*    VALIDA QUE VENGA NUMERICA                                    
016600     IF FXI-AGREED-FX-RATE-L NOT NUMERIC                          
016700        MOVE 'R'                  TO WKS-RESULTADO-L              
016800        MOVE 'TASA PACTADA AUSENTE O NO NUMERICA'                 
016900                                   TO WKS-MOTIVO-RECHAZO-L        
017000        GO TO 000-MAIN-E                                          
017100     END-IF.                                                      
017200                                                                  
017300 000-MAIN-E.                                                      
017400     IF WKS-INSTRUCCION-RECHAZADA-L                               
017500        ADD  1                    TO WKS-LLAMADAS-RECHAZO         
017600     END-IF                                                       
017700     GOBACK.                                                      
