000100******************************************************************
000200*                                                                *
000300*   COPY      : FXREJ01                                         * 
000400*   SISTEMA   : TESORERIA - LIQUIDACION DE DIVISAS               *
000500*   DESCRIPCION: RENGLON DE BITACORA DE INSTRUCCIONES            *
000600*              : RECHAZADAS (FX-RECH-FILE). SE ESCRIBE UNA       *
000700*              : LINEA POR CADA REGISTRO QUE NO PASO LAS         *
000800*              : VALIDACIONES DE FXVAL01, PARA QUE TESORERIA     *
000900*              : LAS REVISE Y LAS REENVIE AL DIA SIGUIENTE.      *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                         *
001200*   ---------------------------------------------------------    *
001300*   22/03/1991 MXIC SOLIC. 90-114  CREACION INICIAL DEL COPY     *
001400*   05/01/1999 JSAC SOLIC. 98-Y2K  SIN CAMBIOS DE LONGITUD,      *
001500*              LAS FECHAS DEL RENGLON YA VIAJABAN A 4 DIGITOS    *
001600******************************************************************
001700 01  FXJ-LINEA-RECHAZO.                                           
001800     05  FXJ-ENTITY                  PIC X(15)  VALUE SPACES.     
001900     05  FILLER                      PIC X(01)  VALUE '|'.        
002000     05  FXJ-OPERATION               PIC X(01)  VALUE SPACE.      
002100     05  FILLER                      PIC X(01)  VALUE '|'.        
002200     05  FXJ-CURRENCY-CODE           PIC X(03)  VALUE SPACES.     
002300     05  FILLER                      PIC X(01)  VALUE '|'.        
002400     05  FXJ-SETTLEMENT-DATE         PIC X(08)  VALUE SPACES.     
002500     05  FILLER                      PIC X(01)  VALUE '|'.        
002600     05  FXJ-MOTIVO-RECHAZO          PIC X(40)  VALUE SPACES.     
