000100******************************************************************
000200*                                                                *
000300*   COPY      : FXINST01                                        * 
000400*   SISTEMA   : TESORERIA - LIQUIDACION DE DIVISAS               *
000500*   DESCRIPCION: LAYOUT DEL REGISTRO DE INSTRUCCION DE COMPRA/   *
000600*              : VENTA DE DIVISAS (FX-INSTR-FILE), TAL COMO SE   *
000700*              : RECIBE DE LA MESA DE TESORERIA EN CINTA/DISCO   *
000800*              : SECUENCIAL PARA EL PROCESO NOCTURNO DE          *
000900*              : LIQUIDACION GLOBAL DE DIVISAS.                  *
001000*   LONGITUD  : 100 POSICIONES                                   *
001100*                                                                *
001200*   HISTORIAL DE CAMBIOS                                         *
001300*   ---------------------------------------------------------    *
001400*   14/03/1991 MXIC SOLIC. 90-114  CREACION INICIAL DEL COPY     *
001500*   02/09/1992 JSAC SOLIC. 91-208  SE AGREGA REDEFINES DE FECHA  *
001600*              DE INSTRUCCION PARA REPORTE DE AUDITORIA          *
001700*   19/07/1994 MXIC SOLIC. 93-455  SE AMPLIA FILLER RESERVADO    *
001800*              PARA FUTURA CLAVE DE CONTRAPARTE SWIFT            *
001900*   05/01/1999 JSAC SOLIC. 98-Y2K  REVISION Y2K: FECHAS YA       *
002000*              VIAJABAN EN CCYYMMDD, SIN CAMBIO DE LONGITUD      *
002100******************************************************************
002200 01  FXI-REGISTRO-INSTRUCCION.                                    
002300* -------------------------------------------------------------- *
002400*    ENTIDAD / CLIENTE QUE ORDENA LA INSTRUCCION                 *
002500* -------------------------------------------------------------- *
002600     05  FXI-ENTITY                  PIC X(15).                   
002700     05  FILLER                      PIC X(01).                   
002800* -------------------------------------------------------------- *
002900*    OPERACION:  B = COMPRA (SALIDA DE FONDOS)                   *
003000*                S = VENTA  (ENTRADA DE FONDOS)                  *
003100* -------------------------------------------------------------- *
003200     05  FXI-OPERATION                PIC X(01).                  
003300         88  FXI-OPERACION-COMPRA               VALUE 'B'.        
003400         88  FXI-OPERACION-VENTA                VALUE 'S'.        
003500         88  FXI-OPERACION-VALIDA               VALUE 'B' 'S'.    
003600     05  FILLER                      PIC X(01).                   
003700* -------------------------------------------------------------- *
003800*    MONEDA INSTRUIDA (ISO-4217)                                 *
003900* -------------------------------------------------------------- *
004000     05  FXI-CURRENCY-CODE           PIC X(03).                   
004100     05  FILLER                      PIC X(01).                   
004200* -------------------------------------------------------------- *
004300*    FECHA DE INSTRUCCION  (CCYYMMDD) - SOLO PARA BITACORA       *
004400* -------------------------------------------------------------- *
004500     05  FXI-INSTRUCTION-DATE        PIC 9(08).                   
004600     05  FILLER                      PIC X(01).                   
004700* -------------------------------------------------------------- *
004800*    FECHA DE LIQUIDACION PACTADA (CCYYMMDD), ANTES DE CORRER    *
004900*    LA REGLA DE DIA HABIL SEGUN SEMANA DE NEGOCIACION DE LA     *
005000*    MONEDA (VER FXWKDIA)                                        *
005100* -------------------------------------------------------------- *
005200     05  FXI-SETTLEMENT-DATE         PIC 9(08).                   
005300     05  FILLER                      PIC X(01).                   
005400* -------------------------------------------------------------- *
005500*    UNIDADES DE MONEDA INSTRUIDAS (DEBE SER MAYOR QUE CERO)     *
005600* -------------------------------------------------------------- *
005700     05  FXI-UNITS                   PIC 9(07).                   
005800     05  FILLER                      PIC X(01).                   
005900* -------------------------------------------------------------- *
006000*    TIPO DE CAMBIO PACTADO, 2 DECIMALES                         *
006100* -------------------------------------------------------------- *
006200     05  FXI-AGREED-FX-RATE          PIC 9(05)V9(02).             
006300     05  FILLER                      PIC X(01).                   
006400* -------------------------------------------------------------- *
006500*    PRECIO POR UNIDAD EN USD, 2 DECIMALES                       *
006600* -------------------------------------------------------------- *
006700     05  FXI-PRICE-PER-UNIT          PIC 9(05)V9(02).             
006800     05  FILLER                      PIC X(01).                   
006900* -------------------------------------------------------------- *
007000*    RESERVADO PARA USO FUTURO (CLAVE SWIFT DE CONTRAPARTE,      *
007100*    CODIGO DE MESA, ETC.) - NO SE PROCESA EN ESTA VERSION       *
007200* -------------------------------------------------------------- *
007300     05  FILLER                      PIC X(36).                   
007400*                                                                 
007500* -------------------------------------------------------------- *
007600*    VISTA ALTERNA: DESGLOSE DE LA FECHA DE INSTRUCCION EN       *
007700*    ANIO / MES / DIA PARA EL REPORTE DE AUDITORIA (NO USADO     *
007800*    POR EL MOTOR DE REPORTES, SOLO CONSULTA)                    *
007900* -------------------------------------------------------------- *
008000 01  FXI-INSTRUCTION-DATE-R REDEFINES FXI-REGISTRO-INSTRUCCION.   
008100     05  FILLER                      PIC X(17).                   
008200     05  FILLER                      PIC X(01).                   
008300     05  FILLER                      PIC X(03).                   
008400     05  FILLER                      PIC X(01).                   
008500     05  FXI-FEC-INSTR-ANIO          PIC 9(04).                   
008600     05  FXI-FEC-INSTR-MES           PIC 9(02).                   
008700     05  FXI-FEC-INSTR-DIA           PIC 9(02).                   
008800     05  FILLER                      PIC X(70).                   
008900* -------------------------------------------------------------- *
009000*    VISTA ALTERNA: DESGLOSE DE LA FECHA DE LIQUIDACION          *
009100*    PACTADA EN ANIO / MES / DIA (RESERVADA PARA                 *
009200*    CONSULTA/AUDITORIA, NO USADA POR EL MOTOR DE                *
009300*    REPORTES)                                                   *
009400* -------------------------------------------------------------- *
009500 01  FXI-SETTLEMENT-DATE-R REDEFINES FXI-REGISTRO-INSTRUCCION.    
009600     05  FILLER                      PIC X(17).                   
009700     05  FILLER                      PIC X(01).                   
009800     05  FILLER                      PIC X(03).                   
009900     05  FILLER                      PIC X(01).                   
010000     05  FILLER                      PIC X(08).                   
010100     05  FILLER                      PIC X(01).                   
010200     05  FXI-FEC-LIQ-ANIO            PIC 9(04).                   
010300     05  FXI-FEC-LIQ-MES             PIC 9(02).                   
010400     05  FXI-FEC-LIQ-DIA             PIC 9(02).                   
010500     05  FILLER                      PIC X(61).                   
