000100******************************************************************
000200*                                                                *
000300*   COPY      : FXDIA01                                         * 
000400*   SISTEMA   : TESORERIA - LIQUIDACION DE DIVISAS               *
000500*   DESCRIPCION: RENGLON DE TRABAJO PARA EL REPORTE DE MONTO     *
000600*              : LIQUIDADO EN USD POR DIA DE LIQUIDACION         *
000700*              : EFECTIVA (FX-DIAR-FILE, REPORTES 1 Y 2).        *
000800*              : SE ARMA EN WORKING-STORAGE Y SE ESCRIBE CON     *
000900*              : WRITE ... FROM SOBRE EL RENGLON GENERICO DEL FD *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                         *
001200*   ---------------------------------------------------------    *
001300*   22/03/1991 MXIC SOLIC. 90-114  CREACION INICIAL DEL COPY     *
001400*   11/11/1996 JSAC SOLIC. 96-301  SE AMPLIA CAMPO DE MONTO POR  *
001500*              CRECIMIENTO DE VOLUMEN DIARIO EN DIVISAS          *
001600******************************************************************
001700 01  FXD-LINEA-DIARIO.                                            
001800     05  FILLER                      PIC X(05)  VALUE 'Day: '.    
001900     05  FXD-FECHA-EFECTIVA          PIC X(10)  VALUE SPACES.     
002000     05  FILLER                      PIC X(10)  VALUE             
002100                                            ', Amount: '.         
002200     05  FXD-MONTO-EDIT              PIC Z(7)9.99.                
002300     05  FILLER                      PIC X(01)  VALUE SPACE.      
002400     05  FXD-ETIQUETA-MONEDA         PIC X(03)  VALUE 'USD'.      
002500     05  FILLER                      PIC X(40)  VALUE SPACES.     
002600*                                                                 
002700* -------------------------------------------------------------- *
002800*    VISTA ALTERNA: DESGLOSE DEL RENGLON EN BLOQUES DE 20 PARA   *
002900*    LA RUTINA DE COMPACTACION DE BITACORA (NO USADA POR EL      *
003000*    MOTOR DE REPORTES ACTUAL, SE CONSERVA POR COMPATIBILIDAD)   *
003100* -------------------------------------------------------------- *
003200 01  FXD-LINEA-DIARIO-R REDEFINES FXD-LINEA-DIARIO.               
003300     05  FXD-BLOQUE-1                PIC X(20).                   
003400     05  FXD-BLOQUE-2                PIC X(20).                   
003500     05  FXD-BLOQUE-3                PIC X(20).                   
003600     05  FXD-BLOQUE-4                PIC X(20).                   
