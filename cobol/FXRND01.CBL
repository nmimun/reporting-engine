000100******************************************************************
000200*                                                                *
000300* FECHA       : 22/03/1991                                       *
000400* PROGRAMADOR : MARIA XICARA (MXIC)                              *
000500* APLICACION  : TESORERIA - LIQUIDACION DE DIVISAS               *
000600* PROGRAMA    : FXRND01                                          *
000700* TIPO        : SUBPROGRAMA DE USO COMUN (CALL)                  *
000800* DESCRIPCION : REDONDEA UN VALOR MONETARIO A 2 O 3 DECIMALES    *
000900*             : USANDO REDONDEO BANCARIO (MITAD AL PAR), YA QUE  *
001000*             : EL COMPUTE...ROUNDED ESTANDAR DEL COMPILADOR     *
001100*             : REDONDEA SIEMPRE HACIA ARRIBA Y NO SIRVE PARA    *
001200*             : LOS CALCULOS DE LIQUIDACION DE DIVISAS.          *
001300* ARCHIVOS    : NO APLICA                                        *
001400* ACCION (ES) : R=REDONDEAR                                      *
001500* PROGRAMA(S) : LLAMADO POR FXSETRPT Y TESTS                     *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 22/03/1991                                       *
001800* BPM/RATIONAL: 231457                                           *
001900******************************************************************
002000*                H I S T O R I A L   D E   C A M B I O S         *
002100******************************************************************
002200* 22/03/1991 MXIC SOLIC.231457 CREACION INICIAL DEL SUBPROGRAMA  *
002300* 22/03/1991 MXIC SOLIC.231457 SE ESCRIBE REDONDEO-A-2 Y         *
002400*            REDONDEO-A-3 COMO SECCIONES SEPARADAS               *
002500* 10/06/1993 JSAC SOLIC.232910 SE CORRIGE CASO DE EMPATE CUANDO  *
002600*            EL VALOR ENTERO ES CERO (SE TOMABA COMO IMPAR)      *
002700* 14/02/1995 MXIC SOLIC.233850 SE AGREGA VALIDACION DE           *
002800*            WKS-NUM-DECIMALES FUERA DE RANGO (SOLO 2 O 3)       *
002900* 05/01/1999 JSAC SOLIC.98-Y2K REVISION Y2K: SUBPROGRAMA NO      *
003000*            MANEJA FECHAS, SIN CAMBIOS                          *
003100* 30/08/2001 MXIC SOLIC.235120 SE DOCUMENTA LA REGLA DE REDONDEO *
003200*            PARA LA AUDITORIA EXTERNA DE FIN DE ANIO            *
003300******************************************************************
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.                    FXRND01.                          
003600 AUTHOR.                        MARIA XICARA.                     
003700 INSTALLATION.                  BANCO - TESORERIA DIVISAS.        
003800 DATE-WRITTEN.                  22/03/1991.                       
003900 DATE-COMPILED.                                                   
004000 SECURITY.                      USO INTERNO - SISTEMAS.           
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SPECIAL-NAMES.                                                   
004500     CLASS DIGITO-VALIDO   IS '0' THRU '9'.                       
004600******************************************************************
004700 DATA DIVISION.                                                   
004800 WORKING-STORAGE SECTION.                                         
004900******************************************************************
005000*               C A M P O S     D E     T R A B A J O            *
005100******************************************************************
005200 01  WKS-CAMPOS-DE-TRABAJO.                                       
005300     02  WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE 'FXRND01'.    
005400     02  WKS-MICRO                  PIC S9(14) VALUE ZEROS.       
005500     02  WKS-MILESIMOS              PIC S9(12) VALUE ZEROS.       
005600     02  WKS-CENTESIMOS             PIC S9(11) VALUE ZEROS.       
005700     02  WKS-RESTO-2-DEC            PIC S9(03) VALUE ZEROS.       
005800     02  WKS-RESTO-3-DEC            PIC S9(02) VALUE ZEROS.       
005900     02  WKS-PAR-IMPAR              PIC S9(01) VALUE ZEROS.       
006000*                                                                 
006100* -------------------------------------------------------------- *
006200*    CONTADORES DE LLAMADAS (SOLO PARA ESTADISTICAS DEL BATCH    *
006300*    QUE INVOCA ESTE SUBPROGRAMA - DECLARADOS COMP POR SER       *
006400*    CONTADORES DE TRABAJO)                                      *
006500* -------------------------------------------------------------- *
006600 01  WKS-CONTADORES.                                              
006700     02  WKS-LLAMADAS-A-2-DEC       PIC 9(07) COMP VALUE ZERO.    
006800     02  WKS-LLAMADAS-A-3-DEC       PIC 9(07) COMP VALUE ZERO.    
006900     02  WKS-LLAMADAS-INVALIDAS     PIC 9(05) COMP VALUE ZERO.    
007000******************************************************************
007100 LINKAGE SECTION.                                                 
007200******************************************************************
007300*    VALOR DE ENTRADA CON HASTA 5 DECIMALES DE PRECISION DE      *
007400*    TRABAJO (LA REDEFINES PERMITE MANIPULAR LOS DECIMALES       *
007500*    COMO UN ENTERO SIN USAR FUNCIONES INTRINSECAS)              *
007600******************************************************************
007700 01  WKS-VALOR-ENTRADA-L            PIC S9(09)V9(05).             
007800 01  WKS-VALOR-ENTRADA-L-R REDEFINES WKS-VALOR-ENTRADA-L          
007900                                     PIC S9(14).                  
008000*    VISTA ALTERNA RESERVADA PARA UN FUTURO DISPLAY DE            
008100*    DIAGNOSTICO QUE SEPARE LA PARTE ENTERA DE LA DECIMAL         
008200*    DEL VALOR DE ENTRADA SIN TENER QUE DIVIDIR EN LINEA          
008300 01  WKS-VALOR-ENTRADA-L-R2 REDEFINES WKS-VALOR-ENTRADA-L.        
008400     05  WKS-VE-PARTE-ENTERA        PIC S9(09).                   
008500     05  WKS-VE-PARTE-DECIMAL       PIC 9(05).                    
008600******************************************************************
008700******************************************************************
008800*    NUMERO DE DECIMALES SIGNIFICATIVOS DESEADOS: 2 O 3          *
008900******************************************************************
009000 01  WKS-NUM-DECIMALES-L            PIC 9(01).                    
009100******************************************************************
009200*    VALOR DE SALIDA YA REDONDEADO (MITAD AL PAR) A LA CANTIDAD  *
009300*    DE DECIMALES SOLICITADA, EN LA MISMA FORMA DE 5 DECIMALES   *
009400******************************************************************
009500 01  WKS-VALOR-SALIDA-L             PIC S9(09)V9(05).             
009600 01  WKS-VALOR-SALIDA-L-R REDEFINES WKS-VALOR-SALIDA-L            
009700                                     PIC S9(14).                  
009800******************************************************************
009900 PROCEDURE DIVISION USING WKS-VALOR-ENTRADA-L,                    
010000                           WKS-NUM-DECIMALES-L,                   
010100                           WKS-VALOR-SALIDA-L.                    
010200******************************************************************
010300 000-MAIN SECTION.                                                
010400     MOVE WKS-VALOR-ENTRADA-L-R  TO WKS-MICRO                     
010500     EVALUATE WKS-NUM-DECIMALES-L                                 
010600        WHEN 3                                                    
010700            ADD  1                 TO WKS-LLAMADAS-A-3-DEC        
010800            PERFORM 100-REDONDEAR-A-3-DECIMALES                   
010900        WHEN 2                                                    
011000            ADD  1                 TO WKS-LLAMADAS-A-2-DEC        
011100            PERFORM 200-REDONDEAR-A-2-DECIMALES                   
011200        WHEN OTHER                                                
011300*           NUMERO DE DECIMALES NO SOPORTADO, SE DEVUELVE SIN     
011400*           REDONDEAR PARA NO DETENER EL BATCH POR UN ERROR       
011500*           DE INVOCACION DEL SUBPROGRAMA                         
011600            ADD  1                 TO WKS-LLAMADAS-INVALIDAS      
011700            MOVE WKS-MICRO         TO WKS-VALOR-SALIDA-L-R        
011800     END-EVALUATE                                                 
011900     GOBACK.                                                      
012000 000-MAIN-E. EXIT.                                                
012100*                                                                 
012200* -------------------------------------------------------------- *
012300*    REDONDEA A 3 DECIMALES (SE CONSERVAN LOS PRIMEROS 3 DE      *
012400*    LOS 5 DE TRABAJO, LOS ULTIMOS 2 QUEDAN EN CERO)             *
012500* -------------------------------------------------------------- *
012600 100-REDONDEAR-A-3-DECIMALES SECTION.                             
012700     DIVIDE WKS-MICRO BY 100 GIVING WKS-MILESIMOS                 
012800                             REMAINDER WKS-RESTO-3-DEC            
012900                                                                  
013000     IF WKS-RESTO-3-DEC > 50                                      
013100        ADD  1              TO WKS-MILESIMOS                      
013200     ELSE                                                         
013300        IF WKS-RESTO-3-DEC = 50                                   
013400           DIVIDE WKS-MILESIMOS BY 2 GIVING WKS-PAR-IMPAR         
013500                                    REMAINDER WKS-PAR-IMPAR       
013600           IF WKS-PAR-IMPAR NOT = 0                               
013700              ADD  1        TO WKS-MILESIMOS                      
013800           END-IF                                                 
013900        END-IF                                                    
014000     END-IF                                                       
014100                                                                  
014200     COMPUTE WKS-VALOR-SALIDA-L-R = WKS-MILESIMOS * 100.          
014300 100-REDONDEAR-A-3-DECIMALES-E. EXIT.                             
014400*                                                                 
014500* -------------------------------------------------------------- *
014600*    REDONDEA A 2 DECIMALES (SE CONSERVAN LOS PRIMEROS 2 DE      *
014700*    LOS 5 DE TRABAJO, LOS ULTIMOS 3 QUEDAN EN CERO)             *
014800* -------------------------------------------------------------- *
014900 200-REDONDEAR-A-2-DECIMALES SECTION.                             
015000     DIVIDE WKS-MICRO BY 1000 GIVING WKS-CENTESIMOS               
015100                              REMAINDER WKS-RESTO-2-DEC           
015200                                                                  
015300     IF WKS-RESTO-2-DEC > 500                                     
015400        ADD  1              TO WKS-CENTESIMOS                     
015500     ELSE                                                         
015600        IF WKS-RESTO-2-DEC = 500                                  
015700           DIVIDE WKS-CENTESIMOS BY 2 GIVING WKS-PAR-IMPAR        
015800                                    REMAINDER WKS-PAR-IMPAR       
015900           IF WKS-PAR-IMPAR NOT = 0                               
016000              ADD  1        TO WKS-CENTESIMOS                     
016100           END-IF                                                 
016200        END-IF                                                    
016300     END-IF                                                       
016400                                                                  
016500     COMPUTE WKS-VALOR-SALIDA-L-R = WKS-CENTESIMOS * 1000.        
016600 200-REDONDEAR-A-2-DECIMALES-E. EXIT.                             
