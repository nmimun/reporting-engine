000100******************************************************************
000200*                                                                *
000300* FECHA       : 22/03/1991                                       *
000400* PROGRAMADOR : MARIA XICARA (MXIC)                              *
000500* APLICACION  : TESORERIA - LIQUIDACION DE DIVISAS               *
000600* PROGRAMA    : FXSETRPT                                         *
000700* TIPO        : PROCESO BATCH PRINCIPAL                          *
000800* DESCRIPCION : PROCESO NOCTURNO DE LIQUIDACION GLOBAL DE        *
000900*             : DIVISAS. LEE LAS INSTRUCCIONES DE COMPRA/VENTA   *
001000*             : DE LA MESA DE CAMBIOS, LES CALCULA LA FECHA      *
001100*             : EFECTIVA DE LIQUIDACION SEGUN LA SEMANA HABIL    *
001200*             : DE NEGOCIACION DE CADA MONEDA Y EL MONTO         *
001300*             : LIQUIDADO EN USD, Y EMITE CUATRO REPORTES:       *
001400*             : MONTO DIARIO LIQUIDADO PARA VENTAS, MONTO        *
001500*             : DIARIO LIQUIDADO PARA COMPRAS, RANKING DE        *
001600*             : ENTIDADES POR VENTAS Y RANKING DE ENTIDADES POR  *
001700*             : COMPRAS. LAS INSTRUCCIONES QUE NO PASAN LAS      *
001800*             : VALIDACIONES SE ENVIAN A LA BITACORA DE          *
001900*             : RECHAZOS PARA REVISION DE TESORERIA.             *
002000* ARCHIVOS    : FX-INSTR-FILE (ENTRADA), FX-DIAR-FILE (SALIDA),  *
002100*             : FX-RANK-FILE (SALIDA), FX-RECH-FILE (SALIDA)     *
002200* ACCION (ES) : P=PROCESAR                                       *
002300* PROGRAMA(S) : LLAMA A FXWKDIA, FXVAL01, FXRND01                *
002400* CANAL       : BATCH - CORRIDA NOCTURNA                         *
002500* INSTALADO   : 22/03/1991                                       *
002600* BPM/RATIONAL: 231457                                           *
002700******************************************************************
002800*                H I S T O R I A L   D E   C A M B I O S         *
002900******************************************************************
003000* 22/03/1991 MXIC SOLIC.231457 CREACION INICIAL DEL PROGRAMA     *
003100* 22/03/1991 MXIC SOLIC.231457 SE ESCRIBEN LAS SECCIONES DE      *
003200*            CARGA Y VALIDACION DE INSTRUCCIONES                 *
003300* 15/05/1991 MXIC SOLIC.231480 SE AGREGA EL CALCULO DE FECHA     *
003400*            EFECTIVA POR SEMANA HABIL DE NEGOCIACION (FXWKDIA)  *
003500* 02/09/1992 JSAC SOLIC.231900 SE AGREGA EL REPORTE DE MONTO     *
003600*            DIARIO LIQUIDADO (FX-DIAR-FILE)                     *
003700* 10/06/1993 JSAC SOLIC.232910 SE AGREGA EL REPORTE DE RANKING   *
003800*            DE ENTIDADES (FX-RANK-FILE) Y LA BITACORA DE        *
003900*            RECHAZOS (FX-RECH-FILE)                             *
004000* 14/02/1995 MXIC SOLIC.233850 SE CORRIGE EL ORDENAMIENTO DEL    *
004100*            REPORTE DE RANKING, QUEDABA ASCENDENTE EN LUGAR DE  *
004200*            DESCENDENTE POR MONTO                               *
004300* 11/11/1996 JSAC SOLIC.96-301  SE AMPLIA EL CAMPO DE MONTO DEL  *
004400*            REPORTE DIARIO POR CRECIMIENTO DE VOLUMEN           *
004500* 05/01/1999 JSAC SOLIC.98-Y2K REVISION Y2K COMPLETA: TODAS LAS  *
004600*            FECHAS DEL PROGRAMA YA VIAJABAN EN CCYYMMDD DESDE   *
004700*            EL DISENO ORIGINAL, SE CORRIGE UNICAMENTE LA TABLA  *
004800*            DE FIN DE MES PARA RECONOCER EL ANIO 2000 COMO      *
004900*            BISIESTO EN 320-SIGUIENTE-DIA                       *
005000* 30/08/2001 MXIC SOLIC.235120 SE DOCUMENTA LA REGLA DE          *
005100*            REDONDEO BANCARIO PARA LA AUDITORIA EXTERNA         *
005200* 13/03/2002 JSAC SOLIC.235690 EL RANKING DE ENTIDADES           *
005300*            NO REDONDEABA EL ACUMULADO A 2 DECIMALES EN         *
005400*            CADA SUMA COMO SI LO HACE EL REPORTE DIARIO;        *
005500*            SE AGREGA LA MISMA LLAMADA A FXRND01 EN 505/506     *
005600* 20/09/2003 JSAC SOLIC.236010 SE DECLARABAN FS-INSTR/FS-DIAR/   *
005700*            FS-RANK/FS-RECH PERO NINGUN OPEN/READ/WRITE LOS     *
005800*            REVISABA; SE ACTIVA EL CONTROL DE FILE STATUS       *
005900*            EXTENDIDO (950, CON CALL A DEBD1R00) SEGUN EL       *
006000*            ESTANDAR DEL DEPARTAMENTO, IGUAL QUE EN MIGRACFS    *
006100******************************************************************
006200 IDENTIFICATION DIVISION.                                         
006300 PROGRAM-ID.                    FXSETRPT.                         
006400 AUTHOR.                        MARIA XICARA.                     
006500 INSTALLATION.                  BANCO - TESORERIA DIVISAS.        
006600 DATE-WRITTEN.                  22/03/1991.                       
006700 DATE-COMPILED.                                                   
006800 SECURITY.                      USO INTERNO - SISTEMAS.           
006900******************************************************************
007000 ENVIRONMENT DIVISION.                                            
007100 CONFIGURATION SECTION.                                           
007200 SPECIAL-NAMES.                                                   
007300     C01 IS TOP-OF-FORM                                           
007400     UPSI-0 ON  STATUS IS WKS-MODO-PRUEBA-ON                      
007500             OFF STATUS IS WKS-MODO-PRUEBA-OFF                    
007600     CLASS DIGITO-VALIDO   IS '0' THRU '9'.                       
007700 INPUT-OUTPUT SECTION.                                            
007800 FILE-CONTROL.                                                    
007900     SELECT FX-INSTR-FILE   ASSIGN TO FXINSTR                     
008000         ORGANIZATION IS LINE SEQUENTIAL                          
008100         FILE STATUS  IS FS-INSTR, FSE-INSTR.                     
008200     SELECT FX-DIAR-FILE    ASSIGN TO FXDIARIO                    
008300         ORGANIZATION IS LINE SEQUENTIAL                          
008400         FILE STATUS  IS FS-DIAR, FSE-DIAR.                       
008500     SELECT FX-RANK-FILE    ASSIGN TO FXRANKIN                    
008600         ORGANIZATION IS LINE SEQUENTIAL                          
008700         FILE STATUS  IS FS-RANK, FSE-RANK.                       
008800     SELECT FX-RECH-FILE    ASSIGN TO FXRECHAZ                    
008900         ORGANIZATION IS LINE SEQUENTIAL                          
009000         FILE STATUS  IS FS-RECH, FSE-RECH.                       
009100******************************************************************
009200 DATA DIVISION.                                                   
009300 FILE SECTION.                                                    
009400******************************************************************
009500 FD  FX-INSTR-FILE                                                
009600     LABEL RECORDS ARE STANDARD                                   
009700     RECORDING MODE IS F.                                         
009800 COPY FXINST01.                                                   
009900*                                                                 
010000 FD  FX-DIAR-FILE                                                 
010100     LABEL RECORDS ARE STANDARD                                   
010200     RECORDING MODE IS F.                                         
010300 01  FXD-RENGLON-DIARIO             PIC X(80).                    
010400*                                                                 
010500 FD  FX-RANK-FILE                                                 
010600     LABEL RECORDS ARE STANDARD                                   
010700     RECORDING MODE IS F.                                         
010800 01  FXR-RENGLON-RANKING            PIC X(80).                    
010900*                                                                 
011000 FD  FX-RECH-FILE                                                 
011100     LABEL RECORDS ARE STANDARD                                   
011200     RECORDING MODE IS F.                                         
011300 01  FXJ-RENGLON-RECHAZO            PIC X(80).                    
011400******************************************************************
011500 WORKING-STORAGE SECTION.                                         
011600******************************************************************
011700*    RENGLONES DE TRABAJO DE LOS REPORTES (COPIES)               *
011800******************************************************************
011900     COPY FXDIA01.                                                
012000     COPY FXRAN01.                                                
012100     COPY FXREJ01.                                                
012200******************************************************************
012300*    ESTADOS DE ARCHIVO (ESTANDAR DEL DEPARTAMENTO)              *
012400******************************************************************
012500 01  WKS-ESTADOS-DE-ARCHIVO.                                      
012600     05  FS-INSTR                   PIC X(02) VALUE SPACES.       
012700     05  FSE-INSTR                  PIC 9(04) COMP VALUE ZERO.    
012800     05  FS-DIAR                    PIC X(02) VALUE SPACES.       
012900     05  FSE-DIAR                   PIC 9(04) COMP VALUE ZERO.    
013000     05  FS-RANK                    PIC X(02) VALUE SPACES.       
013100     05  FSE-RANK                   PIC 9(04) COMP VALUE ZERO.    
013200     05  FS-RECH                    PIC X(02) VALUE SPACES.       
013300     05  FSE-RECH                   PIC 9(04) COMP VALUE ZERO.    
013400******************************************************************
013500*    CAMPOS DE INTERFAZ CON LA RUTINA DE FILE STATUS EXTENDIDO   *
013600*    (ESTANDAR DEL DEPARTAMENTO, VER RUTINA DEBD1R00)            *
013700******************************************************************
013800 01  WKS-CAMPOS-DEBD1R00.                                         
013900     05  PROGRAMA                   PIC X(08) VALUE 'FXSETRPT'.   
014000     05  ARCHIVO                    PIC X(08) VALUE SPACES.       
014100     05  ACCION                     PIC X(10) VALUE SPACES.       
014200     05  LLAVE                      PIC X(32) VALUE SPACES.       
014300     05  FS-CICLO                   PIC 9(01) COMP VALUE ZERO.    
014400******************************************************************
014500*    INDICADORES DE FIN DE ARCHIVO Y DE PROCESO                 * 
014600******************************************************************
014700 01  WKS-INDICADORES.                                             
014800     05  WKS-FIN-INSTR               PIC X(01) VALUE 'N'.         
014900         88  WKS-HAY-FIN-INSTR                  VALUE 'Y'.        
015000     05  WKS-MODO-PRUEBA-ON          PIC X(01) VALUE 'N'.         
015100     05  WKS-MODO-PRUEBA-OFF         PIC X(01) VALUE 'Y'.         
015200     05  WKS-OPER-PROCESO            PIC X(01) VALUE SPACE.       
015300         88  WKS-PROC-VENTAS                    VALUE 'S'.        
015400         88  WKS-PROC-COMPRAS                   VALUE 'B'.        
015500     05  WKS-ETIQUETA-DIRECCION      PIC X(08) VALUE SPACES.      
015600     05  WKS-ENCONTRADO-SW           PIC X(01) VALUE 'N'.         
015700         88  WKS-DIA-ENCONTRADO                 VALUE 'Y'.        
015800******************************************************************
015900*    TABLA DE INSTRUCCIONES VALIDAS YA CON FECHA EFECTIVA Y      *
016000*    MONTO LIQUIDADO CALCULADOS (INSUMO DE AMBOS REPORTES)       *
016100******************************************************************
016200 01  WKS-TOTAL-INSTR                 PIC 9(05) COMP VALUE ZERO.   
016300 01  WKS-TABLA-INSTRUCCIONES.                                     
016400     05  WKS-INSTR-ELEMENTO OCCURS 0 TO 500 TIMES                 
016500                            DEPENDING ON WKS-TOTAL-INSTR          
016600                            INDEXED BY WKS-I-INSTR.               
016700         10  WKS-INS-ENTIDAD          PIC X(15).                  
016800         10  WKS-INS-OPERACION        PIC X(01).                  
016900         10  WKS-INS-FECHA-EFECTIVA   PIC 9(08).                  
017000         10  WKS-INS-MONTO-LIQUIDADO  PIC S9(09)V9(05).           
017100         10  FILLER                   PIC X(10).                  
017200******************************************************************
017300*    TABLA DE ACUMULADO POR DIA EFECTIVO (REPORTES 1 Y 2)        *
017400******************************************************************
017500 01  WKS-TOTAL-DIAS                  PIC 9(04) COMP VALUE ZERO.   
017600 01  WKS-TABLA-DIAS.                                              
017700     05  WKS-DIA-ELEMENTO OCCURS 0 TO 400 TIMES                   
017800                         DEPENDING ON WKS-TOTAL-DIAS              
017900                         INDEXED BY WKS-I-DIA.                    
018000         10  WKS-DIA-FECHA            PIC 9(08).                  
018100         10  WKS-DIA-MONTO            PIC S9(09)V9(05).           
018200 01  WKS-DIA-ELEMENTO-AUX             PIC X(22).                  
018300******************************************************************
018400*    TABLA DE ACUMULADO POR ENTIDAD (REPORTES 3 Y 4)             *
018500******************************************************************
018600 01  WKS-TOTAL-ENTIDADES             PIC 9(04) COMP VALUE ZERO.   
018700 01  WKS-TABLA-ENTIDADES.                                         
018800     05  WKS-ENT-ELEMENTO OCCURS 0 TO 300 TIMES                   
018900                         DEPENDING ON WKS-TOTAL-ENTIDADES         
019000                         INDEXED BY WKS-I-ENT.                    
019100         10  WKS-ENT-NOMBRE           PIC X(15).                  
019200         10  WKS-ENT-MONTO            PIC S9(09)V9(05).           
019300 01  WKS-ENT-ELEMENTO-AUX             PIC X(29).                  
019400******************************************************************
019500*    SUBINDICES Y CONTADORES DE TRABAJO (COMP)                   *
019600******************************************************************
019700 01  WKS-CONTADORES-DE-TRABAJO.                                   
019800     05  WKS-J                       PIC 9(04) COMP VALUE ZERO.   
019900     05  WKS-K                       PIC 9(04) COMP VALUE ZERO.   
020000     05  WKS-TOTAL-LEIDOS            PIC 9(07) COMP VALUE ZERO.   
020100     05  WKS-TOTAL-VALIDOS           PIC 9(07) COMP VALUE ZERO.   
020200     05  WKS-TOTAL-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.   
020300******************************************************************
020400*    CAMPOS DE TRABAJO PARA VALIDACION (LLAMADA A FXVAL01)       *
020500******************************************************************
020600 01  WKS-RESULTADO-VALIDACION        PIC X(01).                   
020700     88  WKS-INSTRUCCION-VALIDA                 VALUE 'V'.        
020800     88  WKS-INSTRUCCION-RECHAZADA              VALUE 'R'.        
020900 01  WKS-MOTIVO-RECHAZO              PIC X(40).                   
021000******************************************************************
021100*    CAMPOS DE TRABAJO PARA LA CLASIFICACION DE SEMANA HABIL     *
021200*    (LLAMADA A FXWKDIA) Y EL CALCULO DE FECHA EFECTIVA          *
021300******************************************************************
021400 01  WKS-TIPO-SEMANA                 PIC X(01).                   
021500     88  WKS-SEMANA-DOM-JUEVES                  VALUE 'D'.        
021600     88  WKS-SEMANA-LUN-VIERNES                 VALUE 'L'.        
021700 01  WKS-ETIQUETA-REPORTE            PIC X(03).                   
021800 01  WKS-FECHA-DE-TRABAJO            PIC 9(08).                   
021900 01  WKS-FECHA-DE-TRABAJO-R REDEFINES WKS-FECHA-DE-TRABAJO.       
022000     05  WKS-FDT-ANIO                PIC 9(04).                   
022100     05  WKS-FDT-MES                 PIC 9(02).                   
022200     05  WKS-FDT-DIA                 PIC 9(02).                   
022300 01  WKS-DIA-SEMANA-NUM              PIC 9(01) VALUE ZERO.        
022400     88  WKS-ES-DOMINGO                         VALUE 0.          
022500     88  WKS-ES-LUNES                           VALUE 1.          
022600     88  WKS-ES-MARTES                          VALUE 2.          
022700     88  WKS-ES-MIERCOLES                       VALUE 3.          
022800     88  WKS-ES-JUEVES                          VALUE 4.          
022900     88  WKS-ES-VIERNES                          VALUE 5.         
023000     88  WKS-ES-SABADO                          VALUE 6.          
023100 01  WKS-DIA-NO-HABIL-SW             PIC X(01) VALUE 'N'.         
023200     88  WKS-DIA-NO-HABIL                       VALUE 'Y'.        
023300******************************************************************
023400*    CAMPOS DE TRABAJO PARA ZELLER (DIA DE LA SEMANA SIN USAR    *
023500*    FUNCIONES INTRINSECAS DEL COMPILADOR)                       *
023600******************************************************************
023700 01  WKS-CAMPOS-DE-ZELLER.                                        
023800     05  WKS-Z-MES                   PIC S9(04) COMP VALUE ZERO.  
023900     05  WKS-Z-ANIO                  PIC S9(04) COMP VALUE ZERO.  
024000     05  WKS-Z-SIGLO                 PIC S9(04) COMP VALUE ZERO.  
024100     05  WKS-Z-ANIO-DEL-SIGLO        PIC S9(04) COMP VALUE ZERO.  
024200     05  WKS-Z-SUMA                  PIC S9(06) COMP VALUE ZERO.  
024300     05  WKS-Z-RESULTADO             PIC S9(04) COMP VALUE ZERO.  
024400******************************************************************
024500*    TABLA DE ULTIMO DIA DE CADA MES (SE REDEFINE PARA PODER     *
024600*    LOCALIZAR EL MES POR SUBINDICE, SIGUIENDO EL ESTANDAR DEL   *
024700*    DEPARTAMENTO PARA TABLAS DE CALENDARIO)                     *
024800******************************************************************
024900 01  WKS-DIAS-POR-MES.                                            
025000     05  FILLER                      PIC 9(02) VALUE 31.          
025100     05  FILLER                      PIC 9(02) VALUE 28.          
025200     05  FILLER                      PIC 9(02) VALUE 31.          
025300     05  FILLER                      PIC 9(02) VALUE 30.          
025400     05  FILLER                      PIC 9(02) VALUE 31.          
025500     05  FILLER                      PIC 9(02) VALUE 30.          
025600     05  FILLER                      PIC 9(02) VALUE 31.          
025700     05  FILLER                      PIC 9(02) VALUE 31.          
025800     05  FILLER                      PIC 9(02) VALUE 30.          
025900     05  FILLER                      PIC 9(02) VALUE 31.          
026000     05  FILLER                      PIC 9(02) VALUE 30.          
026100     05  FILLER                      PIC 9(02) VALUE 31.          
026200 01  WKS-TABLA-DIAS-POR-MES REDEFINES WKS-DIAS-POR-MES.           
026300     05  WKS-DIA-FIN-MES OCCURS 12 TIMES                          
026400                         INDEXED BY WKS-I-MES  PIC 9(02).         
026500******************************************************************
026600*    CAMPOS DE TRABAJO PARA EL CALCULO DEL MONTO LIQUIDADO       *
026700*    (LLAMADA A FXRND01 A 3 Y A 2 DECIMALES)                     *
026800******************************************************************
026900 01  WKS-CAMPOS-DE-MONTO.                                         
027000     05  WKS-VALOR-ENTRADA-RND       PIC S9(09)V9(05) VALUE ZERO. 
027100     05  WKS-NUM-DECIMALES-RND       PIC 9(01)        VALUE ZERO. 
027200     05  WKS-VALOR-SALIDA-RND        PIC S9(09)V9(05) VALUE ZERO. 
027300******************************************************************
027400*    LITERALES DE ENCABEZADO DE REPORTE (SE ARMAN EN TIEMPO DE   *
027500*    EJECUCION SEGUN LA OPERACION QUE SE ESTE PROCESANDO)        *
027600******************************************************************
027700 01  WKS-LITERALES-DE-REPORTE.                                    
027800     05  WKS-LIT-DIARIO-1            PIC X(38) VALUE              
027900         'Amount in USD settled per day for '.                    
028000     05  WKS-LIT-DIARIO-2            PIC X(14) VALUE              
028100         ' instructions:'.                                        
028200     05  WKS-LIT-RANK-1              PIC X(52) VALUE              
028300         'Ranking of entities in descending order by amount '.    
028400     05  WKS-LIT-RANK-2              PIC X(24) VALUE              
028500         'instructed to '.                                        
028600     05  WKS-LIT-RANK-3              PIC X(14) VALUE              
028700         ' instructions:'.                                        
028800     05  WKS-LIT-SALIENTE            PIC X(08) VALUE 'outgoing'.  
028900     05  WKS-LIT-ENTRANTE            PIC X(08) VALUE 'incoming'.  
029000     05  WKS-RENGLON-ENCABEZADO      PIC X(80) VALUE SPACES.      
029100     05  WKS-RENGLON-BLANCO          PIC X(80) VALUE SPACES.      
029200******************************************************************
029300*    CAMPOS DE TRABAJO PARA ARMAR LOS RENGLONES CON STRING       *
029400******************************************************************
029500 01  WKS-CAMPOS-DE-EDICION.                                       
029600     05  WKS-FECHA-EDITADA           PIC X(10) VALUE SPACES.      
029700     05  WKS-MONTO-EDITADO           PIC Z(7)9.99 VALUE ZERO.     
029800     05  WKS-ENTIDAD-EDITADA         PIC X(15) VALUE SPACES.      
029900******************************************************************
030000 PROCEDURE DIVISION.                                              
030100******************************************************************
030200 000-MAIN SECTION.                                                
030300     PERFORM 010-ABRIR-ARCHIVOS                                   
030400                                                                  
030500     PERFORM 200-CARGAR-INSTRUCCIONES                             
030600         UNTIL WKS-HAY-FIN-INSTR                                  
030700                                                                  
030800     MOVE 'S'                       TO WKS-OPER-PROCESO           
030900     PERFORM 400-REPORTE-DIARIO                                   
031000                                                                  
031100     MOVE 'B'                       TO WKS-OPER-PROCESO           
031200     PERFORM 400-REPORTE-DIARIO                                   
031300                                                                  
031400     MOVE 'S'                       TO WKS-OPER-PROCESO           
031500     PERFORM 500-REPORTE-RANKING                                  
031600                                                                  
031700     MOVE 'B'                       TO WKS-OPER-PROCESO           
031800     PERFORM 500-REPORTE-RANKING                                  
031900                                                                  
032000     PERFORM 900-ESTADISTICAS                                     
032100     PERFORM 990-CERRAR-ARCHIVOS                                  
032200                                                                  
032300     STOP RUN.                                                    
032400 000-MAIN-E. EXIT.                                                
032500*                                                                 
032600* -------------------------------------------------------------- *
032700*    010  APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA               *
032800* -------------------------------------------------------------- *
032900 010-ABRIR-ARCHIVOS SECTION.                                      
033000     OPEN INPUT  FX-INSTR-FILE                                    
033100     IF FS-INSTR NOT = ZERO                                       
033200        MOVE 1                 TO FS-CICLO                        
033300        MOVE 'OPEN'            TO ACCION                          
033400        MOVE 'FXINSTR'         TO LLAVE                           
033500        PERFORM 950-FILE-STATUS-EXTENDED                          
033600     END-IF                                                       
033700                                                                  
033800     OPEN OUTPUT FX-DIAR-FILE                                     
033900     IF FS-DIAR NOT = ZERO                                        
034000        MOVE 2                 TO FS-CICLO                        
034100        MOVE 'OPEN'            TO ACCION                          
034200        MOVE 'FXDIARIO'        TO LLAVE                           
034300        PERFORM 950-FILE-STATUS-EXTENDED                          
034400     END-IF                                                       
034500                                                                  
034600     OPEN OUTPUT FX-RANK-FILE                                     
034700     IF FS-RANK NOT = ZERO                                        
034800        MOVE 3                 TO FS-CICLO                        
034900        MOVE 'OPEN'            TO ACCION                          
035000        MOVE 'FXRANKIN'        TO LLAVE                           
035100        PERFORM 950-FILE-STATUS-EXTENDED                          
035200     END-IF                                                       
035300                                                                  
035400     OPEN OUTPUT FX-RECH-FILE                                     
035500     IF FS-RECH NOT = ZERO                                        
035600        MOVE 4                 TO FS-CICLO                        
035700        MOVE 'OPEN'            TO ACCION                          
035800        MOVE 'FXRECHAZ'        TO LLAVE                           
035900        PERFORM 950-FILE-STATUS-EXTENDED                          
036000     END-IF.                                                      
036100 010-ABRIR-ARCHIVOS-E. EXIT.                                      
036200*                                                                 
036300* -------------------------------------------------------------- *
036400*    200  LECTURA Y VALIDACION DE UNA INSTRUCCION. SI PASA LAS   *
036500*    VALIDACIONES DE FXVAL01 SE LE CALCULA LA FECHA EFECTIVA Y   *
036600*    EL MONTO LIQUIDADO Y SE AGREGA A LA TABLA DE TRABAJO. SI NO *
036700*    PASA, SE ESCRIBE A LA BITACORA DE RECHAZOS.                 *
036800* -------------------------------------------------------------- *
036900 200-CARGAR-INSTRUCCIONES SECTION.                                
037000     READ FX-INSTR-FILE                                           
037100         AT END                                                   
037200             MOVE 'Y'              TO WKS-FIN-INSTR               
037300             GO TO 200-CARGAR-INSTRUCCIONES-E                     
037400     END-READ                                                     
037500                                                                  
037600     IF FS-INSTR NOT = ZERO                                       
037700        MOVE 1                 TO FS-CICLO                        
037800        MOVE 'READ'            TO ACCION                          
037900        MOVE 'FXINSTR'         TO LLAVE                           
038000        PERFORM 950-FILE-STATUS-EXTENDED                          
038100     END-IF                                                       
038200                                                                  
038300     ADD  1                        TO WKS-TOTAL-LEIDOS            
038400                                                                  
038500     CALL 'FXVAL01' USING FXI-REGISTRO-INSTRUCCION,               
038600                           WKS-RESULTADO-VALIDACION,              
038700                           WKS-MOTIVO-RECHAZO                     
038800                                                                  
038900     IF WKS-INSTRUCCION-RECHAZADA                                 
039000        PERFORM 230-ESCRIBE-RECHAZO                               
039100     ELSE                                                         
039200        ADD  1                     TO WKS-TOTAL-VALIDOS           
039300        PERFORM 300-FECHA-EFECTIVA                                
039400        PERFORM 250-CALCULAR-MONTO                                
039500        PERFORM 240-AGREGAR-A-TABLA                               
039600     END-IF.                                                      
039700 200-CARGAR-INSTRUCCIONES-E.                                      
039800     EXIT.                                                        
039900*                                                                 
040000* -------------------------------------------------------------- *
040100*    230  ESCRIBE UN RENGLON EN LA BITACORA DE RECHAZOS          *
040200* -------------------------------------------------------------- *
040300 230-ESCRIBE-RECHAZO SECTION.                                     
040400     ADD  1                        TO WKS-TOTAL-RECHAZADOS        
040500     MOVE FXI-ENTITY               TO FXJ-ENTITY                  
040600     MOVE FXI-OPERATION            TO FXJ-OPERATION               
040700     MOVE FXI-CURRENCY-CODE        TO FXJ-CURRENCY-CODE           
040800     MOVE FXI-SETTLEMENT-DATE      TO FXJ-SETTLEMENT-DATE         
040900     MOVE WKS-MOTIVO-RECHAZO       TO FXJ-MOTIVO-RECHAZO          
041000     WRITE FXJ-RENGLON-RECHAZO     FROM FXJ-LINEA-RECHAZO         
041100                                                                  
041200     IF FS-RECH NOT = ZERO                                        
041300        MOVE 4                 TO FS-CICLO                        
041400        MOVE 'WRITE'           TO ACCION                          
041500        MOVE 'FXRECHAZ'        TO LLAVE                           
041600        PERFORM 950-FILE-STATUS-EXTENDED                          
041700     END-IF.                                                      
041800 230-ESCRIBE-RECHAZO-E. EXIT.                                     
041900*                                                                 
042000* -------------------------------------------------------------- *
042100*    240  AGREGA LA INSTRUCCION YA PROCESADA A LA TABLA DE       *
042200*    TRABAJO QUE ALIMENTA LOS CUATRO REPORTES                    *
042300* -------------------------------------------------------------- *
042400 240-AGREGAR-A-TABLA SECTION.                                     
042500     ADD  1                        TO WKS-TOTAL-INSTR             
042600     MOVE FXI-ENTITY TO                                           
042700            WKS-INS-ENTIDAD (WKS-TOTAL-INSTR)                     
042800     MOVE FXI-OPERATION TO                                        
042900            WKS-INS-OPERACION (WKS-TOTAL-INSTR)                   
043000     MOVE WKS-FECHA-DE-TRABAJO TO                                 
043100            WKS-INS-FECHA-EFECTIVA (WKS-TOTAL-INSTR)              
043200     MOVE WKS-VALOR-SALIDA-RND TO                                 
043300            WKS-INS-MONTO-LIQUIDADO (WKS-TOTAL-INSTR).            
043400 240-AGREGAR-A-TABLA-E. EXIT.                                     
043500*                                                                 
043600* -------------------------------------------------------------- *
043700*    250  CALCULA EL MONTO LIQUIDADO EN USD DE LA INSTRUCCION:   *
043800*    MONTO = REDONDEAR(REDONDEAR(TASA * PRECIO, 3) * UNIDADES,3) *
043900*    AMBOS REDONDEOS SON A LA MITAD AL PAR (VER FXRND01)         *
044000* -------------------------------------------------------------- *
044100 250-CALCULAR-MONTO SECTION.                                      
044200     COMPUTE WKS-VALOR-ENTRADA-RND ROUNDED =                      
044300             FXI-AGREED-FX-RATE * FXI-PRICE-PER-UNIT              
044400     MOVE 3                        TO WKS-NUM-DECIMALES-RND       
044500     CALL 'FXRND01' USING WKS-VALOR-ENTRADA-RND,                  
044600                           WKS-NUM-DECIMALES-RND,                 
044700                           WKS-VALOR-SALIDA-RND                   
044800                                                                  
044900     COMPUTE WKS-VALOR-ENTRADA-RND ROUNDED =                      
045000             WKS-VALOR-SALIDA-RND * FXI-UNITS                     
045100     MOVE 3                        TO WKS-NUM-DECIMALES-RND       
045200     CALL 'FXRND01' USING WKS-VALOR-ENTRADA-RND,                  
045300                           WKS-NUM-DECIMALES-RND,                 
045400                           WKS-VALOR-SALIDA-RND.                  
045500 250-CALCULAR-MONTO-E. EXIT.                                      
045600*                                                                 
045700* -------------------------------------------------------------- *
045800*    300  CALCULA LA FECHA EFECTIVA DE LIQUIDACION: PARTE DE LA  *
045900*    FECHA PACTADA Y LA VA CORRIENDO UN DIA A LA VEZ MIENTRAS    *
046000*    CAIGA EN UN DIA NO HABIL PARA LA SEMANA DE NEGOCIACION DE   *
046100*    LA MONEDA INSTRUIDA (SEGUN FXWKDIA)                         *
046200* -------------------------------------------------------------- *
046300 300-FECHA-EFECTIVA SECTION.                                      
046400     CALL 'FXWKDIA' USING FXI-CURRENCY-CODE,                      
046500                           WKS-TIPO-SEMANA,                       
046600                           WKS-ETIQUETA-REPORTE                   
046700                                                                  
046800     MOVE FXI-SETTLEMENT-DATE      TO WKS-FECHA-DE-TRABAJO        
046900                                                                  
047000     PERFORM 310-DIA-SEMANA                                       
047100     PERFORM 330-EVALUA-DIA-HABIL.                                
047200 300-FECHA-EFECTIVA-010.                                          
047300     IF WKS-DIA-NO-HABIL                                          
047400        PERFORM 320-SIGUIENTE-DIA                                 
047500        PERFORM 310-DIA-SEMANA                                    
047600        PERFORM 330-EVALUA-DIA-HABIL                              
047700        GO TO 300-FECHA-EFECTIVA-010                              
047800     END-IF.                                                      
047900 300-FECHA-EFECTIVA-E. EXIT.                                      
048000*                                                                 
048100* -------------------------------------------------------------- *
048200*    310  CALCULA EL DIA DE LA SEMANA DE WKS-FECHA-DE-TRABAJO    *
048300*    POR EL METODO DE ZELLER (0=DOMINGO...6=SABADO). NO SE USAN  *
048400*    FUNCIONES INTRINSECAS DEL COMPILADOR PARA ESTE CALCULO.     *
048500* -------------------------------------------------------------- *
048600 310-DIA-SEMANA SECTION.                                          
048700     MOVE WKS-FDT-MES              TO WKS-Z-MES                   
048800     MOVE WKS-FDT-ANIO             TO WKS-Z-ANIO                  
048900                                                                  
049000*    ZELLER TRATA ENERO Y FEBRERO COMO MESES 13 Y 14 DEL ANIO     
049100*    ANTERIOR                                                     
049200     IF WKS-Z-MES < 3                                             
049300        ADD  12                    TO WKS-Z-MES                   
049400        SUBTRACT 1                 FROM WKS-Z-ANIO                
049500     END-IF                                                       
049600                                                                  
049700     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO                  
049800     COMPUTE WKS-Z-ANIO-DEL-SIGLO = WKS-Z-ANIO -                  
049900             (WKS-Z-SIGLO * 100)                                  
050000                                                                  
050100     COMPUTE WKS-Z-SUMA =                                         
050200             WKS-FDT-DIA                                          
050300           + ((13 * (WKS-Z-MES + 1)) / 5)                         
050400           + WKS-Z-ANIO-DEL-SIGLO                                 
050500           + (WKS-Z-ANIO-DEL-SIGLO / 4)                           
050600           + (WKS-Z-SIGLO / 4)                                    
050700           + (5 * WKS-Z-SIGLO)                                    
050800                                                                  
050900     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-J                          
051000             REMAINDER WKS-Z-RESULTADO                            
051100                                                                  
051200     MOVE WKS-Z-RESULTADO           TO WKS-DIA-SEMANA-NUM.        
051300 310-DIA-SEMANA-E. EXIT.                                          
051400*                                                                 
051500* -------------------------------------------------------------- *
051600*    320  AVANZA WKS-FECHA-DE-TRABAJO UN DIA CALENDARIO, CON     *
051700*    ROTACION DE MES Y DE ANIO Y AJUSTE DE FEBRERO BISIESTO      *
051800* -------------------------------------------------------------- *
051900 320-SIGUIENTE-DIA SECTION.                                       
052000     SET  WKS-I-MES TO WKS-FDT-MES                                
052100                                                                  
052200     IF WKS-FDT-MES = 2                                           
052300        PERFORM 325-VERIFICAR-BISIESTO                            
052400     END-IF                                                       
052500                                                                  
052600     IF WKS-FDT-DIA < WKS-DIA-FIN-MES (WKS-I-MES)                 
052700        ADD  1                     TO WKS-FDT-DIA                 
052800     ELSE                                                         
052900        MOVE 1                     TO WKS-FDT-DIA                 
053000        IF WKS-FDT-MES = 12                                       
053100           MOVE 1                  TO WKS-FDT-MES                 
053200           ADD  1                  TO WKS-FDT-ANIO                
053300        ELSE                                                      
053400           ADD  1                  TO WKS-FDT-MES                 
053500        END-IF                                                    
053600     END-IF.                                                      
053700 320-SIGUIENTE-DIA-E. EXIT.                                       
053800*                                                                 
053900* -------------------------------------------------------------- *
054000*    325  AJUSTA A 29 EL FIN DE FEBRERO SI EL ANIO ES BISIESTO   *
054100* -------------------------------------------------------------- *
054200 325-VERIFICAR-BISIESTO SECTION.                                  
054300     MOVE 28                       TO WKS-DIA-FIN-MES (2)         
054400     DIVIDE WKS-FDT-ANIO BY 4 GIVING WKS-J                        
054500             REMAINDER WKS-K                                      
054600     IF WKS-K = 0                                                 
054700        DIVIDE WKS-FDT-ANIO BY 100 GIVING WKS-J                   
054800                REMAINDER WKS-K                                   
054900        IF WKS-K NOT = 0                                          
055000           MOVE 29                 TO WKS-DIA-FIN-MES (2)         
055100        ELSE                                                      
055200           DIVIDE WKS-FDT-ANIO BY 400 GIVING WKS-J                
055300                   REMAINDER WKS-K                                
055400           IF WKS-K = 0                                           
055500              MOVE 29              TO WKS-DIA-FIN-MES (2)         
055600           END-IF                                                 
055700        END-IF                                                    
055800     END-IF.                                                      
055900 325-VERIFICAR-BISIESTO-E. EXIT.                                  
056000*                                                                 
056100* -------------------------------------------------------------- *
056200*    330  UNA MONEDA DOMINGO-JUEVES NO NEGOCIA VIERNES NI        *
056300*    SABADO; UNA MONEDA LUNES-VIERNES NO NEGOCIA SABADO NI       *
056400*    DOMINGO                                                     *
056500* -------------------------------------------------------------- *
056600 330-EVALUA-DIA-HABIL SECTION.                                    
056700     MOVE 'N'                      TO WKS-DIA-NO-HABIL-SW         
056800     IF WKS-SEMANA-DOM-JUEVES                                     
056900        IF WKS-ES-VIERNES OR WKS-ES-SABADO                        
057000           MOVE 'Y'                TO WKS-DIA-NO-HABIL-SW         
057100        END-IF                                                    
057200     ELSE                                                         
057300        IF WKS-ES-SABADO OR WKS-ES-DOMINGO                        
057400           MOVE 'Y'                TO WKS-DIA-NO-HABIL-SW         
057500        END-IF                                                    
057600     END-IF.                                                      
057700 330-EVALUA-DIA-HABIL-E. EXIT.                                    
057800*                                                                 
057900* -------------------------------------------------------------- *
058000*    400  REPORTE DE MONTO LIQUIDADO EN USD POR DIA EFECTIVO,    *
058100*    PARA LA OPERACION INDICADA EN WKS-OPER-PROCESO. EL          *
058200*    ENCABEZADO SIEMPRE SE ESCRIBE; EL DETALLE SOLO SI HAY       *
058300*    INSTRUCCIONES DE ESA OPERACION.                             *
058400* -------------------------------------------------------------- *
058500 400-REPORTE-DIARIO SECTION.                                      
058600     MOVE ZERO                     TO WKS-TOTAL-DIAS              
058700                                                                  
058800     IF WKS-PROC-VENTAS                                           
058900        MOVE WKS-LIT-ENTRANTE       TO WKS-ETIQUETA-DIRECCION     
059000     ELSE                                                         
059100        MOVE WKS-LIT-SALIENTE       TO WKS-ETIQUETA-DIRECCION     
059200     END-IF                                                       
059300                                                                  
059400     STRING WKS-LIT-DIARIO-1 DELIMITED BY SIZE                    
059500            WKS-ETIQUETA-DIRECCION  DELIMITED BY SPACE            
059600            WKS-LIT-DIARIO-2        DELIMITED BY SIZE             
059700            INTO WKS-RENGLON-ENCABEZADO                           
059800     WRITE FXD-RENGLON-DIARIO       FROM WKS-RENGLON-BLANCO       
059900     WRITE FXD-RENGLON-DIARIO       FROM WKS-RENGLON-ENCABEZADO   
060000                                                                  
060100     IF FS-DIAR NOT = ZERO                                        
060200        MOVE 2                 TO FS-CICLO                        
060300        MOVE 'WRITE'           TO ACCION                          
060400        MOVE 'FXDIARIO'        TO LLAVE                           
060500        PERFORM 950-FILE-STATUS-EXTENDED                          
060600     END-IF                                                       
060700                                                                  
060800     IF WKS-TOTAL-INSTR > 0                                       
060900        PERFORM 405-ACUMULAR-POR-DIA                              
061000                VARYING WKS-I-INSTR FROM 1 BY 1                   
061100                UNTIL WKS-I-INSTR > WKS-TOTAL-INSTR               
061200     END-IF                                                       
061300                                                                  
061400     IF WKS-TOTAL-DIAS > 0                                        
061500        PERFORM 410-ORDENAR-DIAS                                  
061600        PERFORM 420-IMPRIME-DIARIO                                
061700                VARYING WKS-I-DIA FROM 1 BY 1                     
061800                UNTIL WKS-I-DIA > WKS-TOTAL-DIAS                  
061900     END-IF.                                                      
062000 400-REPORTE-DIARIO-E. EXIT.                                      
062100*                                                                 
062200* -------------------------------------------------------------- *
062300*    405  ACUMULA EL MONTO LIQUIDADO DE UNA INSTRUCCION EN LA    *
062400*    TABLA DE DIAS, SI SU OPERACION COINCIDE CON LA QUE SE ESTA  *
062500*    PROCESANDO. EL ACUMULADO DEL DIA SE REDONDEA A 2 DECIMALES  *
062600*    (MITAD AL PAR) CADA VEZ QUE SE LE SUMA UNA INSTRUCCION.     *
062700* -------------------------------------------------------------- *
062800 405-ACUMULAR-POR-DIA SECTION.                                    
062900     IF WKS-INS-OPERACION (WKS-I-INSTR) = WKS-OPER-PROCESO        
063000        MOVE 'N'                    TO WKS-ENCONTRADO-SW          
063100        PERFORM 406-BUSCAR-DIA                                    
063200                VARYING WKS-I-DIA FROM 1 BY 1                     
063300                UNTIL WKS-I-DIA > WKS-TOTAL-DIAS                  
063400        IF WKS-ENCONTRADO-SW = 'N'                                
063500           ADD  1                   TO WKS-TOTAL-DIAS             
063600           MOVE WKS-INS-FECHA-EFECTIVA (WKS-I-INSTR) TO           
063700                WKS-DIA-FECHA (WKS-TOTAL-DIAS)                    
063800           MOVE WKS-INS-MONTO-LIQUIDADO (WKS-I-INSTR)             
063900                                    TO WKS-VALOR-ENTRADA-RND      
064000           MOVE 2                   TO WKS-NUM-DECIMALES-RND      
064100           CALL 'FXRND01' USING WKS-VALOR-ENTRADA-RND,            
064200                                 WKS-NUM-DECIMALES-RND,           
064300                                 WKS-VALOR-SALIDA-RND             
064400           MOVE WKS-VALOR-SALIDA-RND TO                           
064500                WKS-DIA-MONTO (WKS-TOTAL-DIAS)                    
064600        END-IF                                                    
064700     END-IF.                                                      
064800 405-ACUMULAR-POR-DIA-E. EXIT.                                    
064900*                                                                 
065000* -------------------------------------------------------------- *
065100*    406  BUSCA SI YA EXISTE UN RENGLON EN LA TABLA DE DIAS      *
065200*    PARA LA FECHA EFECTIVA DE LA INSTRUCCION; SI EXISTE LE      *
065300*    ACUMULA EL MONTO Y REDONDEA EL ACUMULADO A 2 DECIMALES      *
065400*    (MITAD AL PAR) CADA VEZ QUE SE LE SUMA UNA INSTRUCCION      *
065500* -------------------------------------------------------------- *
065600 406-BUSCAR-DIA SECTION.                                          
065700     IF WKS-DIA-FECHA (WKS-I-DIA) =                               
065800        WKS-INS-FECHA-EFECTIVA (WKS-I-INSTR)                      
065900        MOVE 'Y'             TO WKS-ENCONTRADO-SW                 
066000        ADD  WKS-INS-MONTO-LIQUIDADO (WKS-I-INSTR)                
066100          TO WKS-DIA-MONTO (WKS-I-DIA)                            
066200        MOVE WKS-DIA-MONTO (WKS-I-DIA)                            
066300                             TO WKS-VALOR-ENTRADA-RND             
066400        MOVE 2               TO WKS-NUM-DECIMALES-RND             
066500        CALL 'FXRND01' USING WKS-VALOR-ENTRADA-RND,               
066600                              WKS-NUM-DECIMALES-RND,              
066700                              WKS-VALOR-SALIDA-RND                
066800        MOVE WKS-VALOR-SALIDA-RND                                 
066900                             TO WKS-DIA-MONTO (WKS-I-DIA)         
067000     END-IF.                                                      
067100 406-BUSCAR-DIA-E. EXIT.                                          
067200*                                                                 
067300* -------------------------------------------------------------- *
067400*    410  ORDENA LA TABLA DE DIAS EN FORMA ASCENDENTE POR FECHA  *
067500*    (BURBUJA, EL VOLUMEN DIARIO DE DIAS DISTINTOS ES PEQUENO)   *
067600* -------------------------------------------------------------- *
067700 410-ORDENAR-DIAS SECTION.                                        
067800     PERFORM 411-ORDENAR-DIAS-FILA                                
067900             VARYING WKS-J FROM 1 BY 1                            
068000             UNTIL WKS-J > WKS-TOTAL-DIAS - 1.                    
068100 410-ORDENAR-DIAS-E. EXIT.                                        
068200*                                                                 
068300 411-ORDENAR-DIAS-FILA SECTION.                                   
068400     PERFORM 412-ORDENAR-DIAS-COL                                 
068500             VARYING WKS-K FROM 1 BY 1                            
068600             UNTIL WKS-K > WKS-TOTAL-DIAS - WKS-J.                
068700 411-ORDENAR-DIAS-FILA-E. EXIT.                                   
068800*                                                                 
068900 412-ORDENAR-DIAS-COL SECTION.                                    
069000     IF WKS-DIA-FECHA (WKS-K) > WKS-DIA-FECHA (WKS-K + 1)         
069100        PERFORM 415-INTERCAMBIAR-DIAS                             
069200     END-IF.                                                      
069300 412-ORDENAR-DIAS-COL-E. EXIT.                                    
069400*                                                                 
069500 415-INTERCAMBIAR-DIAS SECTION.                                   
069600     MOVE WKS-DIA-ELEMENTO (WKS-K)     TO WKS-DIA-ELEMENTO-AUX    
069700     MOVE WKS-DIA-ELEMENTO (WKS-K + 1) TO WKS-DIA-ELEMENTO (WKS-K)
069800     MOVE WKS-DIA-ELEMENTO-AUX TO                                 
069900            WKS-DIA-ELEMENTO (WKS-K + 1).                         
070000 415-INTERCAMBIAR-DIAS-E. EXIT.                                   
070100*                                                                 
070200* -------------------------------------------------------------- *
070300*    420  IMPRIME UN RENGLON DEL REPORTE DIARIO YA ORDENADO      *
070400* -------------------------------------------------------------- *
070500 420-IMPRIME-DIARIO SECTION.                                      
070600     MOVE WKS-DIA-FECHA (WKS-I-DIA) TO WKS-FECHA-DE-TRABAJO       
070700     STRING WKS-FDT-ANIO DELIMITED BY SIZE                        
070800            '-'             DELIMITED BY SIZE                     
070900            WKS-FDT-MES     DELIMITED BY SIZE                     
071000            '-'             DELIMITED BY SIZE                     
071100            WKS-FDT-DIA     DELIMITED BY SIZE                     
071200            INTO WKS-FECHA-EDITADA                                
071300                                                                  
071400     MOVE WKS-DIA-MONTO (WKS-I-DIA) TO WKS-MONTO-EDITADO          
071500                                                                  
071600     MOVE WKS-FECHA-EDITADA          TO FXD-FECHA-EFECTIVA        
071700     MOVE WKS-MONTO-EDITADO          TO FXD-MONTO-EDIT            
071800     MOVE 'USD'                      TO FXD-ETIQUETA-MONEDA       
071900                                                                  
072000     WRITE FXD-RENGLON-DIARIO        FROM FXD-LINEA-DIARIO        
072100                                                                  
072200     IF FS-DIAR NOT = ZERO                                        
072300        MOVE 2                 TO FS-CICLO                        
072400        MOVE 'WRITE'           TO ACCION                          
072500        MOVE 'FXDIARIO'        TO LLAVE                           
072600        PERFORM 950-FILE-STATUS-EXTENDED                          
072700     END-IF.                                                      
072800 420-IMPRIME-DIARIO-E. EXIT.                                      
072900*                                                                 
073000* -------------------------------------------------------------- *
073100*    500  REPORTE DE RANKING DE ENTIDADES POR MONTO INSTRUIDO    *
073200*    EN USD, PARA LA OPERACION INDICADA EN WKS-OPER-PROCESO      *
073300* -------------------------------------------------------------- *
073400 500-REPORTE-RANKING SECTION.                                     
073500     MOVE ZERO                     TO WKS-TOTAL-ENTIDADES         
073600                                                                  
073700     IF WKS-PROC-VENTAS                                           
073800        MOVE WKS-LIT-ENTRANTE       TO WKS-ETIQUETA-DIRECCION     
073900     ELSE                                                         
074000        MOVE WKS-LIT-SALIENTE       TO WKS-ETIQUETA-DIRECCION     
074100     END-IF                                                       
074200                                                                  
074300     STRING WKS-LIT-RANK-1  DELIMITED BY SIZE                     
074400            WKS-LIT-RANK-2  DELIMITED BY SIZE                     
074500            WKS-ETIQUETA-DIRECCION DELIMITED BY SPACE             
074600            WKS-LIT-RANK-3  DELIMITED BY SIZE                     
074700            INTO WKS-RENGLON-ENCABEZADO                           
074800     WRITE FXR-RENGLON-RANKING     FROM WKS-RENGLON-BLANCO        
074900     WRITE FXR-RENGLON-RANKING     FROM WKS-RENGLON-ENCABEZADO    
075000                                                                  
075100     IF FS-RANK NOT = ZERO                                        
075200        MOVE 3                 TO FS-CICLO                        
075300        MOVE 'WRITE'           TO ACCION                          
075400        MOVE 'FXRANKIN'        TO LLAVE                           
075500        PERFORM 950-FILE-STATUS-EXTENDED                          
075600     END-IF                                                       
075700                                                                  
075800     IF WKS-TOTAL-INSTR > 0                                       
075900        PERFORM 505-ACUMULAR-POR-ENTIDAD                          
076000                VARYING WKS-I-INSTR FROM 1 BY 1                   
076100                UNTIL WKS-I-INSTR > WKS-TOTAL-INSTR               
076200     END-IF                                                       
076300                                                                  
076400     IF WKS-TOTAL-ENTIDADES > 0                                   
076500        PERFORM 510-ORDENAR-RANKING                               
076600        PERFORM 520-IMPRIME-RANKING                               
076700                VARYING WKS-I-ENT FROM 1 BY 1                     
076800                UNTIL WKS-I-ENT > WKS-TOTAL-ENTIDADES             
076900     END-IF.                                                      
077000 500-REPORTE-RANKING-E. EXIT.                                     
077100*                                                                 
077200* -------------------------------------------------------------- *
077300*    505  ACUMULA EL MONTO INSTRUIDO POR ENTIDAD, SI LA          *
077400*    OPERACION COINCIDE CON LA QUE SE ESTA PROCESANDO            *
077500* -------------------------------------------------------------- *
077600 505-ACUMULAR-POR-ENTIDAD SECTION.                                
077700     IF WKS-INS-OPERACION (WKS-I-INSTR) = WKS-OPER-PROCESO        
077800        MOVE 'N'                    TO WKS-ENCONTRADO-SW          
077900        PERFORM 506-BUSCAR-ENTIDAD                                
078000                VARYING WKS-I-ENT FROM 1 BY 1                     
078100                UNTIL WKS-I-ENT > WKS-TOTAL-ENTIDADES             
078200        IF WKS-ENCONTRADO-SW = 'N'                                
078300           ADD  1                   TO WKS-TOTAL-ENTIDADES        
078400           MOVE WKS-INS-ENTIDAD (WKS-I-INSTR) TO                  
078500                WKS-ENT-NOMBRE (WKS-TOTAL-ENTIDADES)              
078600           MOVE WKS-INS-MONTO-LIQUIDADO (WKS-I-INSTR) TO          
078700                WKS-ENT-MONTO (WKS-TOTAL-ENTIDADES)               
078800           MOVE WKS-ENT-MONTO (WKS-TOTAL-ENTIDADES) TO            
078900                WKS-VALOR-ENTRADA-RND                             
079000           MOVE 2                   TO WKS-NUM-DECIMALES-RND      
079100           CALL 'FXRND01' USING WKS-VALOR-ENTRADA-RND,            
079200                                 WKS-NUM-DECIMALES-RND,           
079300                                 WKS-VALOR-SALIDA-RND             
079400           MOVE WKS-VALOR-SALIDA-RND TO                           
079500                WKS-ENT-MONTO (WKS-TOTAL-ENTIDADES)               
079600        END-IF                                                    
079700     END-IF.                                                      
079800 505-ACUMULAR-POR-ENTIDAD-E. EXIT.                                
079900*                                                                 
080000* -------------------------------------------------------------- *
080100*    506  BUSCA SI YA EXISTE UN RENGLON EN LA TABLA DE            
080200*    ENTIDADES PARA LA ENTIDAD DE LA INSTRUCCION; SI EXISTE      *
080300*    LE ACUMULA EL MONTO INSTRUIDO                               *
080400* -------------------------------------------------------------- *
080500 506-BUSCAR-ENTIDAD SECTION.                                      
080600     IF WKS-ENT-NOMBRE (WKS-I-ENT) =                              
080700        WKS-INS-ENTIDAD (WKS-I-INSTR)                             
080800        MOVE 'Y'             TO WKS-ENCONTRADO-SW                 
080900        ADD  WKS-INS-MONTO-LIQUIDADO (WKS-I-INSTR)                
081000          TO WKS-ENT-MONTO (WKS-I-ENT)                            
081100        MOVE WKS-ENT-MONTO (WKS-I-ENT)                            
081200                             TO WKS-VALOR-ENTRADA-RND             
081300        MOVE 2               TO WKS-NUM-DECIMALES-RND             
081400        CALL 'FXRND01' USING WKS-VALOR-ENTRADA-RND,               
081500                              WKS-NUM-DECIMALES-RND,              
081600                              WKS-VALOR-SALIDA-RND                
081700        MOVE WKS-VALOR-SALIDA-RND                                 
081800                             TO WKS-ENT-MONTO (WKS-I-ENT)         
081900     END-IF.                                                      
082000 506-BUSCAR-ENTIDAD-E. EXIT.                                      
082100*                                                                 
082200* -------------------------------------------------------------- *
082300*    510  ORDENA LA TABLA DE ENTIDADES EN FORMA DESCENDENTE POR  *
082400*    MONTO (BURBUJA). LOS EMPATES QUEDAN EN EL ORDEN EN QUE      *
082500*    LLEGARON, LA ESPECIFICACION NO EXIGE UN ORDEN PARTICULAR    *
082600*    ENTRE ENTIDADES CON IGUAL MONTO.                            *
082700* -------------------------------------------------------------- *
082800 510-ORDENAR-RANKING SECTION.                                     
082900     PERFORM 511-ORDENAR-RANKING-FILA                             
083000             VARYING WKS-J FROM 1 BY 1                            
083100             UNTIL WKS-J > WKS-TOTAL-ENTIDADES - 1.               
083200 510-ORDENAR-RANKING-E. EXIT.                                     
083300*                                                                 
083400 511-ORDENAR-RANKING-FILA SECTION.                                
083500     PERFORM 512-ORDENAR-RANKING-COL                              
083600             VARYING WKS-K FROM 1 BY 1                            
083700             UNTIL WKS-K > WKS-TOTAL-ENTIDADES - WKS-J.           
083800 511-ORDENAR-RANKING-FILA-E. EXIT.                                
083900*                                                                 
084000 512-ORDENAR-RANKING-COL SECTION.                                 
084100     IF WKS-ENT-MONTO (WKS-K) < WKS-ENT-MONTO (WKS-K + 1)         
084200        PERFORM 515-INTERCAMBIAR-ENTIDADES                        
084300     END-IF.                                                      
084400 512-ORDENAR-RANKING-COL-E. EXIT.                                 
084500*                                                                 
084600 515-INTERCAMBIAR-ENTIDADES SECTION.                              
084700     MOVE WKS-ENT-ELEMENTO (WKS-K)     TO WKS-ENT-ELEMENTO-AUX    
084800     MOVE WKS-ENT-ELEMENTO (WKS-K + 1) TO WKS-ENT-ELEMENTO (WKS-K)
084900     MOVE WKS-ENT-ELEMENTO-AUX TO                                 
085000            WKS-ENT-ELEMENTO (WKS-K + 1).                         
085100 515-INTERCAMBIAR-ENTIDADES-E. EXIT.                              
085200*                                                                 
085300* -------------------------------------------------------------- *
085400*    520  IMPRIME UN RENGLON DEL REPORTE DE RANKING YA           *
085500*    ORDENADO. LOS DOS CAMPOS QUEDAN JUSTIFICADOS A LA           *
085600*    IZQUIERDA POR SER ITEMS ALFANUMERICOS DE ANCHO FIJO.        *
085700* -------------------------------------------------------------- *
085800 520-IMPRIME-RANKING SECTION.                                     
085900     MOVE WKS-ENT-MONTO (WKS-I-ENT) TO WKS-MONTO-EDITADO          
086000                                                                  
086100     STRING 'Entity: '             DELIMITED BY SIZE              
086200            WKS-ENT-NOMBRE (WKS-I-ENT) DELIMITED BY SIZE          
086300            INTO FXR-CAMPO-ENTIDAD                                
086400                                                                  
086500     STRING 'Amount: '             DELIMITED BY SIZE              
086600            WKS-MONTO-EDITADO      DELIMITED BY SIZE              
086700            ' USD'                 DELIMITED BY SIZE              
086800            INTO FXR-CAMPO-MONTO                                  
086900                                                                  
087000     WRITE FXR-RENGLON-RANKING     FROM FXR-LINEA-RANKING         
087100                                                                  
087200     IF FS-RANK NOT = ZERO                                        
087300        MOVE 3                 TO FS-CICLO                        
087400        MOVE 'WRITE'           TO ACCION                          
087500        MOVE 'FXRANKIN'        TO LLAVE                           
087600        PERFORM 950-FILE-STATUS-EXTENDED                          
087700     END-IF.                                                      
087800 520-IMPRIME-RANKING-E. EXIT.                                     
087900*                                                                 
088000* -------------------------------------------------------------- *
088100*    900  ESTADISTICAS DEL PROCESO (BITACORA DE CONSOLA)         *
088200* -------------------------------------------------------------- *
088300 900-ESTADISTICAS SECTION.                                        
088400     DISPLAY '==================================================' 
088500     DISPLAY ' FXSETRPT - LIQUIDACION DE DIVISAS - RESUMEN'       
088600     DISPLAY '==================================================' 
088700     DISPLAY ' INSTRUCCIONES LEIDAS     : ' WKS-TOTAL-LEIDOS      
088800     DISPLAY ' INSTRUCCIONES VALIDAS    : ' WKS-TOTAL-VALIDOS     
088900     DISPLAY ' INSTRUCCIONES RECHAZADAS : ' WKS-TOTAL-RECHAZADOS  
089000     DISPLAY '==================================================' 
089100 900-ESTADISTICAS-E. EXIT.                                        
089200*                                                                 
089300* -------------------------------------------------------------- *
089400*    950  CONTROL DE FILE STATUS EXTENDIDO (ESTANDAR DEL         *
089500*    DEPARTAMENTO). SE INVOCA CON FS-CICLO/ACCION/LLAVE YA       *
089600*    CARGADOS CUANDO UN OPEN/READ/WRITE DEVUELVE FILE STATUS     *
089700*    DISTINTO DE CERO; REPORTA A DEBD1R00 Y ABENDA EL BATCH      *
089800* -------------------------------------------------------------- *
089900 950-FILE-STATUS-EXTENDED SECTION.                                
090000     EVALUATE FS-CICLO                                            
090100        WHEN 1                                                    
090200            MOVE 'FXINSTR'      TO ARCHIVO                        
090300            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,      
090400                                  LLAVE, FS-INSTR, FSE-INSTR      
090500        WHEN 2                                                    
090600            MOVE 'FXDIARIO'     TO ARCHIVO                        
090700            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,      
090800                                  LLAVE, FS-DIAR, FSE-DIAR        
090900        WHEN 3                                                    
091000            MOVE 'FXRANKIN'     TO ARCHIVO                        
091100            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,      
091200                                  LLAVE, FS-RANK, FSE-RANK        
091300        WHEN OTHER                                                
091400            MOVE 'FXRECHAZ'     TO ARCHIVO                        
091500            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,      
091600                                  LLAVE, FS-RECH, FSE-RECH        
091700     END-EVALUATE                                                 
091800                                                                  
091900     MOVE 91                    TO RETURN-CODE                    
092000     PERFORM 990-CERRAR-ARCHIVOS                                  
092100     STOP RUN.                                                    
092200 950-FILE-STATUS-EXTENDED-E. EXIT.                                
092300*                                                                 
092400* -------------------------------------------------------------- *
092500*    990  CIERRE DE ARCHIVOS                                     *
092600* -------------------------------------------------------------- *
092700 990-CERRAR-ARCHIVOS SECTION.                                     
092800     CLOSE FX-INSTR-FILE                                          
092900           FX-DIAR-FILE                                           
093000           FX-RANK-FILE                                           
093100           FX-RECH-FILE.                                          
093200 990-CERRAR-ARCHIVOS-E. EXIT.                                     
093300                                                                  
